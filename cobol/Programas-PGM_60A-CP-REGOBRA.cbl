000100*////////////////// (REGOBRA) ///////////////////////////////////
000200****************************************************************
000300*     LAYOUT TABLA DE OBRAS (CATALOGO: LIBROS Y DVD)            *
000400*     LARGO ENTRADA = 152 BYTES                                 *
000500*     NIVEL BASE 05 PARA PODER ANIDARSE BAJO LA TABLA EN        *
000600*     MEMORIA (WS-TAB-OBRA OCCURS ...) DE PGMBIBLI              *
000700****************************************************************
000800*     POSICION RELATIVA (1:9)  IDENTIFICADOR DE OBRA
000900  05  WS-REG-OBRA.
001000      10  OB-OBRA-ID          PIC 9(09)    VALUE ZEROS.
001100*     POSICION RELATIVA (10:80) TITULO DE LA OBRA
001200      10  OB-TITULO           PIC X(80)    VALUE SPACES.
001300*     POSICION RELATIVA (90:4) TIPO DE OBRA: BOOK O DVD
001400      10  OB-TIPO             PIC X(04)    VALUE SPACES.
001500          88  OB-TIPO-LIBRO                VALUE 'BOOK'.
001600          88  OB-TIPO-DVD                  VALUE 'DVD '.
001700*     POSICION RELATIVA (94:9) PRECIO EN EUROS (ENTERO)
001800      10  OB-PRECIO           PIC 9(09)    VALUE ZEROS.
001900*     POSICION RELATIVA (103:9) CATEGORIA
002000      10  OB-CATEGORIA        PIC X(09)    VALUE SPACES.
002100          88  OB-CAT-REFERENCIA            VALUE 'REFERENCE'.
002200          88  OB-CAT-FICCION               VALUE 'FICTION  '.
002300          88  OB-CAT-CIENTIFICA            VALUE 'SCITECH  '.
002400*     POSICION RELATIVA (112:9) TOTAL DE EJEMPLARES
002500      10  OB-TOTAL-EJEM       PIC 9(09)    VALUE ZEROS.
002600*     POSICION RELATIVA (121:9) EJEMPLARES DISPONIBLES
002700      10  OB-DISP-EJEM        PIC 9(09)    VALUE ZEROS.
002800*     POSICION RELATIVA (130:1) INDICADOR DE VIGENCIA (Y/N)
002900      10  OB-VIGENTE          PIC X(01)    VALUE 'Y'.
003000          88  OB-ESTA-VIGENTE              VALUE 'Y'.
003100          88  OB-FUE-DADA-BAJA             VALUE 'N'.
003200*     POSICION RELATIVA (131:1) CANTIDAD DE AUTORES/DIRECTORES
003300*     VINCULADOS - SE USA PARA DESVINCULAR AL DAR DE BAJA LA OBRA
003400      10  OB-NUM-AUTORES      PIC 9(01)    COMP VALUE ZEROS.
003500*     POSICION RELATIVA (132:45) IDENTIFICADORES DE AUTOR
003600      10  OB-AUTOR-ID         PIC 9(09)    OCCURS 5 TIMES
003700                                            VALUE ZEROS.
003800*     POSICION RELATIVA (177:8) USO FUTURO
003900      10  FILLER              PIC X(08)    VALUE SPACES.
004000*///////////////////////////////////////////////////////////////
