000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMBREGL.
000300 AUTHOR.        R MOSQUERA.
000400 INSTALLATION.  DEPTO DE SISTEMAS - BIBLIOTECA CENTRAL.
000500 DATE-WRITTEN.  04/11/1989.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000800******************************************************************
000900*                                                                *
001000*   PGMBREGL - SUBRUTINA DE REGLAS DE ELEGIBILIDAD DE PRESTAMO   *
001100*   =========                                                    *
001200*                                                                *
001300*   INVOCADA POR PGMBIBLI CADA VEZ QUE UN SOCIO SOLICITA UNA     *
001400*   OBRA EN PRESTAMO (MOVIMIENTO RW). VERIFICA, EN EL ORDEN      *
001500*   FIJO QUE EXIGE LA GERENCIA, LAS SEIS CONDICIONES QUE DEBEN   *
001600*   CUMPLIRSE ANTES DE AUTORIZAR EL PRESTAMO; DEVUELVE EL        *
001700*   NUMERO DE LA PRIMERA REGLA QUE FALLA (CERO SI NINGUNA        *
001800*   FALLA) EN EL AREA DE COMUNICACION.                           *
001900*                                                                *
002000*   LA TABLA DE LIMITES POR CLASIFICACION (CANT. MAXIMA DE       *
002100*   PRESTAMOS SIMULTANEOS Y PRECIO MAXIMO DE OBRA) SE TRAE       *
002200*   POR COPY DESDE CP-LIMCLAS PARA QUE PGMBIBLI Y ESTA RUTINA    *
002300*   TRABAJEN SIEMPRE CON LOS MISMOS VALORES.                     *
002400*                                                                *
002500*   ESTA RUTINA NO ESCRIBE REPORTE NI TOCA ARCHIVOS - SOLO LEE   *
002600*   EL AREA DE COMUNICACION QUE LE ARMA EL LLAMANTE Y DEVUELVE   *
002700*   EL RESULTADO EN LA MISMA AREA. NO HAY ACCESO A DISCO NI A    *
002800*   LA BASE DESDE ESTA SUBRUTINA.                                *
002900*                                                                *
003000******************************************************************
003100*                     REGISTRO DE MODIFICACIONES                *
003200******************************************************************
003300*DD/MM/AA  PROGRAMADOR   TICKET     DESCRIPCION                 *
003400*--------  ------------  ---------  ---------------------------*
003500*04/11/89  R.MOSQUERA    INI-0031   VERSION INICIAL - 6 REGLAS  * INI-0031
003600*17/03/90  R.MOSQUERA    INI-0058   AGREGA REGLA DE PRECIO MAX  * INI-0058
003700*22/08/91  L.FIGUEROA    SIS-0104   CORRIGE ORDEN REGLA 4 Y 5   * SIS-0104
003800*09/01/93  L.FIGUEROA    SIS-0159   TABLA DE LIMITES POR COPY   * SIS-0159
003900*14/06/94  M.QUIROGA     SIS-0201   REVISION ANUAL DE LIMITES   * SIS-0201
004000*02/02/95  M.QUIROGA     SIS-0217   AGREGA CLASE CUMPRIDOR      * SIS-0217
004100*30/10/96  D.ACOSTA      SIS-0266   ESTANDARIZA CODIGOS RETORNO * SIS-0266
004200*19/05/98  D.ACOSTA      SIS-0298   REVISION PRE-DESPLIEGUE     * SIS-0298
004300*11/12/99  P.ROMERO      Y2K-0007   REVISION Y2K - SIN FECHAS   * Y2K-0007
004400*          EN ESTA RUTINA, SIN CAMBIOS DE CODIGO                *
004500*26/07/01  P.ROMERO      SIS-0344   AJUSTE LIMITE FALTOSO       * SIS-0344
004600*08/02/04  S.NAVARRO     SIS-0402   COMENTARIOS Y LIMPIEZA      * SIS-0402
004700*17/11/05  S.NAVARRO     SIS-0421   REVISION DE COMENTARIOS -   * SIS-0421
004800*          SIN CAMBIOS DE LOGICA, SOLO SE AMPLIA LA             *
004900*          DOCUMENTACION INTERNA DE CADA PARRAFO PARA FACILITAR *
005000*          EL MANTENIMIENTO FUTURO (PEDIDO DEL SUPERVISOR).     *
005100******************************************************************
005200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500
005600*     C01 SE USA COMO SALTO DE PAGINA EN LOS DISPLAY DE
005700*     DIAGNOSTICO CUANDO SE INVOCA DESDE LA CONSOLA DE PRUEBAS.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300
006400*     ESTA RUTINA NO ABRE ARCHIVOS PROPIOS - LA SECCION SE DEJA
006500*     DECLARADA POR ESTANDAR DE LA CASA AUNQUE QUEDE VACIA.
006600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006700 DATA DIVISION.
006800 FILE SECTION.
006900
007000 WORKING-STORAGE SECTION.
007100*=======================*
007200 77  FILLER                  PIC X(26) VALUE
007300                                 '* INICIO WORKING-STORAGE *'.
007400
007500*----------- CONTADORES E INDICES DE TRABAJO --------------------
007600*     LOS LIMITES DE LA CLASE DEL SOCIO QUE INVOCA, YA RESUELTOS
007700*     POR 1000-INICIO-I A PARTIR DE CT-TABLA-LIMITES-R. SE USAN
007800*     EN LAS REGLAS 4 Y 6 DE 2000-VERIFICA-REGLAS-I.
007900 77  WS-MAX-SOLIC-CLASE      PIC 9(05)    COMP VALUE ZEROS.
008000 77  WS-MAX-PRECIO-CLASE     PIC 9(09)    COMP VALUE ZEROS.
008100
008200*----------- TABLA DE LIMITES POR CLASIFICACION (COPY COMUN) ----
008300     COPY CP-LIMCLAS.
008400
008500*----------- MENSAJES DE REGLA - PARA EL DISPLAY DE DIAGNOSTICO -
008600*     ARMADA EN GRUPO CON REDEFINES-TABLA, IGUAL QUE LA TABLA DE
008700*     LIMITES, PARA PODER RECORRERLA CON UN INDICE NUMERICO.
008800*     EL INDICE ES EL MISMO NUMERO DE REGLA QUE DEVUELVE
008900*     2000-VERIFICA-REGLAS-I EN LK-REGLA-FALLIDA.
009000 01  WS-TABLA-MSJ-REGLA.
009100     03  FILLER              PIC X(30) VALUE
009200         'REGLA 1 PEDIDO DUPLICADO'.
009300     03  FILLER              PIC X(30) VALUE
009400         'REGLA 2 SOCIO SUSPENDIDO'.
009500     03  FILLER              PIC X(30) VALUE
009600         'REGLA 3 SIN EJEMPLARES'.
009700     03  FILLER              PIC X(30) VALUE
009800         'REGLA 4 CUPO SIMULTANEO'.
009900     03  FILLER              PIC X(30) VALUE
010000         'REGLA 5 OBRA DE REFERENCIA'.
010100     03  FILLER              PIC X(30) VALUE
010200         'REGLA 6 PRECIO FUERA DE LIMITE'.
010300
010400 01  WS-TABLA-MSJ-REGLA-R REDEFINES WS-TABLA-MSJ-REGLA.
010500     03  WS-MSJ-REGLA        OCCURS 6 TIMES
010600                              INDEXED BY WS-MSJ-IDX
010700                              PIC X(30).
010800
010900 77  FILLER                  PIC X(26) VALUE
011000                                 '* FINAL  WORKING-STORAGE *'.
011100
011200*-----------------------------------------------------------------
011300 LINKAGE SECTION.
011400*================*
011500*     AREA DE COMUNICACION CON PGMBIBLI - DATOS DEL SOCIO Y DE
011600*     LA OBRA YA ARMADOS POR EL LLAMANTE, MAS EL RESULTADO. NO
011700*     HAY REDEFINES POR CAMPO PORQUE ES EL LLAMANTE QUIEN ARMA
011800*     CADA CAMPO POR SEPARADO ANTES DEL CALL.
011900 01  LK-AREA-REGLAS.
012000*     POSICION RELATIVA (1:1) SOCIO YA TIENE PEDIDO ABIERTO
012100*     DE LA MISMA OBRA (REGLA 1)
012200     03  LK-YA-TIENE-PEDIDO  PIC X(01).
012300         88  LK-TIENE-DUPLICADO       VALUE 'Y'.
012400         88  LK-NO-TIENE-DUPLICADO    VALUE 'N'.
012500*     POSICION RELATIVA (2:1) SOCIO ACTIVO (REGLA 2)
012600     03  LK-SOCIO-ACTIVO     PIC X(01).
012700         88  LK-EL-SOCIO-ESTA-ACTIVO  VALUE 'Y'.
012800         88  LK-EL-SOCIO-ESTA-SUSPEN  VALUE 'N'.
012900*     POSICION RELATIVA (3:9) EJEMPLARES DISPONIBLES (REGLA 3)
013000     03  LK-OBRA-DISPONIBLE  PIC 9(09).
013100*     POSICION RELATIVA (12:5) CANT. PEDIDOS ACTIVOS DEL SOCIO
013200*     (REGLA 4)
013300     03  LK-SOCIO-ACTIVOS    PIC 9(05).
013400*     POSICION RELATIVA (17:9) CATEGORIA DE LA OBRA (REGLA 5)
013500     03  LK-OBRA-CATEGORIA   PIC X(09).
013600*     POSICION RELATIVA (26:9) PRECIO DE LA OBRA (REGLA 6)
013700     03  LK-OBRA-PRECIO      PIC 9(09).
013800*     POSICION RELATIVA (35:9) CLASIFICACION DEL SOCIO (PARA
013900*     BUSCAR LOS LIMITES EN LA TABLA)
014000     03  LK-SOCIO-CLASIF     PIC X(09).
014100*     POSICION RELATIVA (44:1) NUMERO DE REGLA QUE FALLO
014200*     (00 = NINGUNA FALLO, EL PRESTAMO SE PUEDE OTORGAR)
014300     03  LK-REGLA-FALLIDA    PIC 9(01).
014400*     POSICION RELATIVA (45:6) USO FUTURO
014500     03  FILLER              PIC X(06).
014600
014700*     VISTA PLANA DEL AREA DE COMUNICACION - SE USA SOLO PARA
014800*     EL DISPLAY DE DIAGNOSTICO CUANDO EL PRESTAMO SE RECHAZA
014900 01  LK-AREA-REGLAS-ALT REDEFINES LK-AREA-REGLAS
015000                         PIC X(50).
015100
015200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015300 PROCEDURE DIVISION USING LK-AREA-REGLAS.
015400
015500*     PARRAFO PRINCIPAL - PREPARA LOS LIMITES DE LA CLASE (1000),
015600*     CORRE LA CADENA DE LAS SEIS REGLAS (2000) Y ARMA EL
015700*     DIAGNOSTICO DE SALIDA (9999) ANTES DE DEVOLVER EL CONTROL
015800*     A PGMBIBLI.
015900 MAIN-PROGRAM-I.
016000
016100     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
016200     PERFORM 2000-VERIFICA-REGLAS-I
016300                             THRU 2000-VERIFICA-REGLAS-F.
016400     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
016500
016600 MAIN-PROGRAM-F. GOBACK.
016700
016800*-----------------------------------------------------------------
016900*     TRADUCE LA CLASIFICACION DEL SOCIO (LK-SOCIO-CLASIF) AL
017000*     INDICE DE CT-TABLA-LIMITES-R Y COPIA LOS DOS LIMITES QUE
017100*     USAN LAS REGLAS 4 Y 6 A WORKING-STORAGE, PARA NO TENER QUE
017200*     REPETIR LA BUSQUEDA EN CADA REGLA.
017300*     SI LA CLASIFICACION VIENE EN BLANCO O CON UN VALOR QUE NO
017400*     ES NINGUNA DE LAS TRES CONOCIDAS (DATO CORRUPTO), SE ASUME
017500*     NORMAL - ES EL TRAMO MAS RESTRICTIVO DE LOS TRES, ASI QUE
017600*     ES LA OPCION MAS SEGURA ANTE UN DATO INESPERADO.
017700 1000-INICIO-I.
017800
017900     MOVE ZEROS TO LK-REGLA-FALLIDA.
018000     MOVE ZEROS TO WS-MAX-SOLIC-CLASE
018100                   WS-MAX-PRECIO-CLASE.
018200
018300     EVALUATE TRUE
018400         WHEN LK-SOCIO-CLASIF = 'NORMAL   '
018500             SET CT-LIM-IDX TO 1
018600         WHEN LK-SOCIO-CLASIF = 'FALTOSO  '
018700             SET CT-LIM-IDX TO 2
018800         WHEN LK-SOCIO-CLASIF = 'CUMPRIDOR'
018900             SET CT-LIM-IDX TO 3
019000         WHEN OTHER
019100             SET CT-LIM-IDX TO 1
019200     END-EVALUATE.
019300
019400     MOVE CT-LIM-MAXSOL (CT-LIM-IDX) TO WS-MAX-SOLIC-CLASE.
019500     MOVE CT-LIM-MAXPRE (CT-LIM-IDX) TO WS-MAX-PRECIO-CLASE.
019600
019700 1000-INICIO-F. EXIT.
019800
019900*-----------------------------------------------------------------
020000*     LAS SEIS REGLAS SE VERIFICAN EN ORDEN FIJO - LA PRIMERA
020100*     QUE FALLA DETIENE LA CADENA (GO TO AL FINAL DE LA RUTINA).
020200*     SIS-0104: EN 08/91 SE INVIRTIO EL ORDEN DE LAS REGLAS 4 Y 5 SIS-0104
020300*     POR PEDIDO DE GERENCIA - LA REGLA DE CATEGORIA REFERENCIA
020400*     DEBE EVALUARSE DESPUES DEL CUPO MAXIMO, NO ANTES. NO TOCAR
020500*     ESTE ORDEN SIN AUTORIZACION ESCRITA DE GERENCIA DE SOCIOS.
020600 2000-VERIFICA-REGLAS-I.
020700
020800*     REGLA 1 - NO SE PERMITEN PEDIDOS DUPLICADOS DE LA MISMA
020900*     OBRA. LK-YA-TIENE-PEDIDO LO ARMA PGMBIBLI BUSCANDO EN SU
021000*     TABLA DE PRESTAMOS ANTES DE LLAMAR A ESTA RUTINA.
021100     IF LK-TIENE-DUPLICADO
021200         MOVE 1 TO LK-REGLA-FALLIDA
021300         GO TO 2000-VERIFICA-REGLAS-F
021400     END-IF.
021500
021600*     REGLA 2 - EL SOCIO DEBE ESTAR ACTIVO. UN SOCIO QUEDA
021700*     SUSPENDIDO POR MULTA PENDIENTE O POR ATRASO (VER PGMBIBLI
021800*     3460-VERIFICA-SUSPENSION-I).
021900     IF LK-EL-SOCIO-ESTA-SUSPEN
022000         MOVE 2 TO LK-REGLA-FALLIDA
022100         GO TO 2000-VERIFICA-REGLAS-F
022200     END-IF.
022300
022400*     REGLA 3 - LA OBRA DEBE TENER EJEMPLARES DISPONIBLES EN
022500*     ESTE MOMENTO (LK-OBRA-DISPONIBLE VIENE DE OB-DISP-EJEM).
022600     IF LK-OBRA-DISPONIBLE = ZEROS
022700         MOVE 3 TO LK-REGLA-FALLIDA
022800         GO TO 2000-VERIFICA-REGLAS-F
022900     END-IF.
023000
023100*     REGLA 4 - NO SUPERAR EL CUPO DE PRESTAMOS SIMULTANEOS DE LA
023200*     CLASE DEL SOCIO (WS-MAX-SOLIC-CLASE, RESUELTO EN 1000).
023300     IF LK-SOCIO-ACTIVOS >= WS-MAX-SOLIC-CLASE
023400         MOVE 4 TO LK-REGLA-FALLIDA
023500         GO TO 2000-VERIFICA-REGLAS-F
023600     END-IF.
023700
023800*     REGLA 5 - LAS OBRAS DE REFERENCIA NUNCA SE PRESTAN, SIN
023900*     IMPORTAR LA CLASIFICACION DEL SOCIO NI EL CUPO DISPONIBLE.
024000     IF LK-OBRA-CATEGORIA = 'REFERENCE'
024100         MOVE 5 TO LK-REGLA-FALLIDA
024200         GO TO 2000-VERIFICA-REGLAS-F
024300     END-IF.
024400
024500*     REGLA 6 - EL PRECIO DE LA OBRA NO DEBE SUPERAR EL LIMITE
024600*     DE PRECIO DE LA CLASE (WS-MAX-PRECIO-CLASE). AGREGADA EN
024700*     17/03/90 (INI-0058) PARA QUE LOS SOCIOS NORMALES Y         INI-0058
024800*     FALTOSOS NO SE LLEVEN LAS OBRAS MAS CARAS DEL CATALOGO.
024900     IF LK-OBRA-PRECIO > WS-MAX-PRECIO-CLASE
025000         MOVE 6 TO LK-REGLA-FALLIDA
025100         GO TO 2000-VERIFICA-REGLAS-F
025200     END-IF.
025300
025400*     NINGUNA REGLA FALLO - EL PRESTAMO SE PUEDE OTORGAR.
025500     MOVE ZEROS TO LK-REGLA-FALLIDA.
025600
025700 2000-VERIFICA-REGLAS-F. EXIT.
025800
025900*-----------------------------------------------------------------
026000*     ARMA EL RETURN-CODE Y, SI ALGUNA REGLA RECHAZO EL
026100*     PRESTAMO, EMITE UN DISPLAY DE DIAGNOSTICO CON EL TEXTO DE
026200*     LA REGLA Y EL AREA RECIBIDA COMPLETA - ESTO AYUDA A
026300*     SOPORTE A REPRODUCIR EL RECHAZO SIN TENER QUE VOLVER A
026400*     CORRER TODO EL BATCH.
026500 9999-FINAL-I.
026600
026700     MOVE ZEROS TO RETURN-CODE.
026800
026900     IF LK-REGLA-FALLIDA NOT = ZEROS
027000         SET WS-MSJ-IDX TO LK-REGLA-FALLIDA
027100         DISPLAY 'PGMBREGL - PRESTAMO RECHAZADO - '
027200                  WS-MSJ-REGLA (WS-MSJ-IDX)
027300         DISPLAY 'PGMBREGL - AREA RECIBIDA - '
027400                  LK-AREA-REGLAS-ALT
027500     END-IF.
027600
027700 9999-FINAL-F. EXIT.
