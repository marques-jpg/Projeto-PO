000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMBIBLI.
000300 AUTHOR.        R MOSQUERA.
000400 INSTALLATION.  DEPTO DE SISTEMAS - BIBLIOTECA CENTRAL.
000500 DATE-WRITTEN.  04/11/1989.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000800******************************************************************
000900*                                                                *
001000*   PGMBIBLI - PROCESO BATCH DE LA BIBLIOTECA CENTRAL            *
001100*   =======                                                      *
001200*                                                                *
001300*   1) CARGA EL ARCHIVO SEMILLA (SOCIOS, LIBROS Y DVD INICIALES) *
001400*      A MEMORIA.                                                *
001500*   2) PROCESA EL ARCHIVO DE MOVIMIENTOS DEL DIA EN EL ORDEN EN  *
001600*      QUE VIENE (ALTA DE SOCIO, SOLICITUD, DEVOLUCION, PAGO DE  *
001700*      MULTA, AJUSTE DE INVENTARIO, AVANCE DE FECHA), EMITIENDO  *
001800*      UNA LINEA DE REPORTE POR CADA MOVIMIENTO.                 *
001900*   3) AL TERMINAR, GRABA EL CATALOGO/ESTADO VIGENTE PARA LA     *
002000*      PROXIMA CORRIDA.                                          *
002100*                                                                *
002200*   LA VERIFICACION DE LAS SEIS REGLAS DE ELEGIBILIDAD DE UNA    *
002300*   SOLICITUD SE DELEGA EN LA SUBRUTINA PGMBREGL (CALL).         *
002400*                                                                *
002500******************************************************************
002600*                     REGISTRO DE MODIFICACIONES                *
002700******************************************************************
002800*DD/MM/AA  PROGRAMADOR   TICKET     DESCRIPCION                 *
002900*--------  ------------  ---------  ---------------------------*
003000*04/11/89  R.MOSQUERA    INI-0030   VERSION INICIAL             * INI-0030
003100*17/03/90  R.MOSQUERA    INI-0058   AGREGA CONTROL DE PRECIO    * INI-0058
003200*22/08/91  L.FIGUEROA    SIS-0104   REVISA ORDEN DE REGLAS      * SIS-0104
003300*09/01/93  L.FIGUEROA    SIS-0159   TABLA DE LIMITES POR COPY   * SIS-0159
003400*14/06/94  M.QUIROGA     SIS-0201   REVISION ANUAL DE LIMITES   * SIS-0201
003500*02/02/95  M.QUIROGA     SIS-0217   AGREGA CLASE CUMPRIDOR      * SIS-0217
003600*30/10/96  D.ACOSTA      SIS-0266   ESTANDARIZA CODIGOS RETORNO * SIS-0266
003700*12/03/97  D.ACOSTA      SIS-0271   AGREGA SOPORTE DVD          * SIS-0271
003800*19/05/98  D.ACOSTA      SIS-0298   REVISION PRE-DESPLIEGUE     * SIS-0298
003900*11/12/99  P.ROMERO      Y2K-0007   REVISION Y2K - FECHA ES     * Y2K-0007
004000*          CONTADOR DE DIAS, NO CALENDARIO - SIN CAMBIOS        *
004100*26/07/01  P.ROMERO      SIS-0344   AJUSTE LIMITE FALTOSO       * SIS-0344
004200*14/02/02  P.ROMERO      SIS-0361   PURGA DE OBRAS SIN STOCK    * SIS-0361
004300*08/02/04  S.NAVARRO     SIS-0402   COMENTARIOS Y LIMPIEZA      * SIS-0402
004400*19/09/05  S.NAVARRO     SIS-0411   AMPLIA LINEA SEMILLA A 400  * SIS-0411
004500*03/11/05  S.NAVARRO     SIS-0415   VALIDA CATEGORIA AL CARGAR  * SIS-0415
004600*          LIBRO/DVD - CATEGORIA INVALIDA AHORA ABORTA LA CARGA *
004700*03/11/05  S.NAVARRO     SIS-0417   PF NO LIQUIDA PRESTAMOS     * SIS-0417
004800*          ABIERTOS - SOLO LOS YA DEVUELTOS                    *
004900*03/11/05  S.NAVARRO     SIS-0418   PRECIO/EJEMPLARES > 0 Y     * SIS-0418
005000*          AUTORES/DIRECTOR OBLIGATORIO AL CARGAR OBRA          *
005100*10/11/05  S.NAVARRO     SIS-0419   CUMPRIDOR->NORMAL VUELVE A  * SIS-0419
005200*          PROBAR FALTOSO, NO SOLO CUMPRIDOR                   *
005300*22/11/05  S.NAVARRO     SIS-0422   REVISION DE COMENTARIOS -   * SIS-0422
005400*          SIN CAMBIOS DE LOGICA, SOLO SE AMPLIA LA             *
005500*          DOCUMENTACION INTERNA DE CADA PARRAFO PARA FACILITAR *
005600*          EL MANTENIMIENTO FUTURO (PEDIDO DEL SUPERVISOR).     *
005700******************************************************************
005800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700
006800     SELECT SEMILLA   ASSIGN TO DDSEMILL
006900                       ORGANIZATION IS LINE SEQUENTIAL
007000                       FILE STATUS IS FS-SEMILLA.
007100
007200     SELECT MOVTOS    ASSIGN TO DDMOVTO
007300                       ORGANIZATION IS SEQUENTIAL
007400                       FILE STATUS IS FS-MOVTOS.
007500
007600     SELECT CATALOGO  ASSIGN TO DDCATLG
007700                       ORGANIZATION IS SEQUENTIAL
007800                       FILE STATUS IS FS-CATLGO.
007900
008000     SELECT REPORTE   ASSIGN TO DDREPTE
008100                       ORGANIZATION IS LINE SEQUENTIAL
008200                       FILE STATUS IS FS-REPTE.
008300
008400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008500 DATA DIVISION.
008600 FILE SECTION.
008700
008800*-----------------------------------------------------------------
008900*19/09/05  S.NAVARRO     SIS-0411   AMPLIA LINEA SEMILLA A 400  * SIS-0411
009000*          BYTES - TITULO+AUTORES LARGOS DESBORDABAN LOS 196
009100*          ORIGINALES Y TRUNCABAN LA LINEA ANTES DEL UNSTRING.
009200 FD  SEMILLA
009300     LABEL RECORDS ARE STANDARD.
009400 01  FD-REG-SEMILLA.
009500     03  FD-SEM-LINEA        PIC X(396).
009600     03  FILLER              PIC X(04).
009700
009800*-----------------------------------------------------------------
009900 FD  MOVTOS
010000     LABEL RECORDS ARE STANDARD
010100     RECORDING MODE IS F.
010200 01  FD-REG-MOVTO.
010300     COPY CP-REGMOVTO.
010400
010500*-----------------------------------------------------------------
010600*     REGISTRO DE CATALOGO/ESTADO - UN TIPO DE REGISTRO POR CADA
010700*     ENTIDAD VIGENTE (OBRA, SOCIO, PRESTAMO), DISCRIMINADO POR
010800*     CG-TIPO-REG. LOS NOMBRES DE CAMPO LLEVAN EL PREFIJO CG- EN
010900*     LUGAR DE REUTILIZAR LOS DE LAS COPY DE MEMORIA, PORQUE ESTOS
011000*     MISMOS NOMBRES YA EXISTEN, SIN CALIFICAR, EN LAS TABLAS DE
011100*     WORKING-STORAGE.
011200 FD  CATALOGO
011300     LABEL RECORDS ARE STANDARD
011400     RECORDING MODE IS F.
011500 01  FD-REG-CATALOGO.
011600     03  CG-TIPO-REG         PIC X(01).
011700         88  CG-ES-OBRA               VALUE 'O'.
011800         88  CG-ES-SOCIO               VALUE 'S'.
011900         88  CG-ES-PRESTAMO            VALUE 'P'.
012000     03  CG-DATOS            PIC X(200).
012100
012200*     REDEFINICION DE CG-DATOS PARA CUANDO CG-TIPO-REG = 'O'.
012300*     ESPEJO PLANO DE WS-REG-OBRA (CP-REGOBRA) PERO SIN LOS 88-
012400*     NIVELES NI LOS VALUE - EL ARCHIVO DE CATALOGO SOLO GRABA
012500*     Y LEE POSICIONES, LA VALIDACION SE HACE EN MEMORIA.
012600 01  CG-DATOS-OBRA REDEFINES CG-DATOS.
012700*     POSICION RELATIVA (1:9) IDENTIFICADOR DE OBRA
012800     05  CG-OB-OBRA-ID       PIC 9(09).
012900*     POSICION RELATIVA (10:80) TITULO DE LA OBRA
013000     05  CG-OB-TITULO        PIC X(80).
013100*     POSICION RELATIVA (90:4) TIPO DE OBRA - 'BOOK' O 'DVD '
013200     05  CG-OB-TIPO          PIC X(04).
013300*     POSICION RELATIVA (94:9) PRECIO EN EUROS (ENTERO)
013400     05  CG-OB-PRECIO        PIC 9(09).
013500*     POSICION RELATIVA (103:9) CATEGORIA DE LA OBRA
013600     05  CG-OB-CATEGORIA     PIC X(09).
013700*     POSICION RELATIVA (112:9) TOTAL DE EJEMPLARES
013800     05  CG-OB-TOTAL-EJEM    PIC 9(09).
013900*     POSICION RELATIVA (121:9) EJEMPLARES DISPONIBLES
014000     05  CG-OB-DISP-EJEM     PIC 9(09).
014100*     POSICION RELATIVA (130:1) INDICADOR DE VIGENCIA (Y/N)
014200     05  CG-OB-VIGENTE       PIC X(01).
014300*     POSICION RELATIVA (131:1) CANTIDAD DE AUTORES VINCULADOS
014400     05  CG-OB-NUM-AUTORES   PIC 9(01).
014500*     POSICION RELATIVA (132:45) IDENTIFICADORES DE AUTOR (5)
014600     05  CG-OB-AUTOR-ID      PIC 9(09) OCCURS 5 TIMES.
014700*     POSICION RELATIVA (177:24) USO FUTURO
014800     05  FILLER              PIC X(24).
014900
015000*     REDEFINICION DE CG-DATOS PARA CUANDO CG-TIPO-REG = 'S'.
015100*     ESPEJO PLANO DE WS-REG-SOCIO (CP-REGSOCIO), RECORTADO A LOS
015200*     CAMPOS QUE INTERESA PRESERVAR ENTRE CORRIDAS - EL HISTORIAL
015300*     DE PRESTAMOS DEL SOCIO NO SE GRABA AQUI, VIVE EN LA TABLA
015400*     DE PRESTAMOS (CG-DATOS-PRESTAMO), IDENTIFICADA POR SOCIO-ID.
015500 01  CG-DATOS-SOCIO REDEFINES CG-DATOS.
015600*     POSICION RELATIVA (1:9) IDENTIFICADOR DE SOCIO
015700     05  CG-SO-SOCIO-ID      PIC 9(09).
015800*     POSICION RELATIVA (10:60) NOMBRE COMPLETO DEL SOCIO
015900     05  CG-SO-NOMBRE        PIC X(60).
016000*     POSICION RELATIVA (70:60) EMAIL DE CONTACTO
016100     05  CG-SO-EMAIL         PIC X(60).
016200*     POSICION RELATIVA (130:1) INDICADOR ACTIVO/SUSPENDIDO (Y/N)
016300     05  CG-SO-ACTIVO        PIC X(01).
016400*     POSICION RELATIVA (131:9) CLASE DEL SOCIO (NORMAL/FALTOSO/
016500*                                CUMPRIDOR - VER 3470 EN EL PROCESO)
016600     05  CG-SO-CLASIF        PIC X(09).
016700*     POSICION RELATIVA (140:9) TOTAL DE MULTAS IMPAGAS (EUROS)
016800     05  CG-SO-MULTAS        PIC 9(09).
016900*     POSICION RELATIVA (149:52) USO FUTURO
017000     05  FILLER              PIC X(52).
017100
017200*     REDEFINICION DE CG-DATOS PARA CUANDO CG-TIPO-REG = 'P'.
017300*     GUARDA CADA PRESTAMO (ACTIVO O YA DEVUELTO) PARA PODER
017400*     RECONSTRUIR EL HISTORIAL DE LOS ULTIMOS 5 DE CADA SOCIO
017500*     AL REINICIAR LA CORRIDA SIGUIENTE (VER 3485/3497).
017600 01  CG-DATOS-PRESTAMO REDEFINES CG-DATOS.
017700*     POSICION RELATIVA (1:9) IDENTIFICADOR DE PRESTAMO
017800     05  CG-PR-PREST-ID      PIC 9(09).
017900*     POSICION RELATIVA (10:9) SOCIO QUE TIENE/TUVO LA OBRA
018000     05  CG-PR-SOCIO-ID      PIC 9(09).
018100*     POSICION RELATIVA (19:9) OBRA PRESTADA
018200     05  CG-PR-OBRA-ID       PIC 9(09).
018300*     POSICION RELATIVA (28:9) PLAZO DE DEVOLUCION (DIAS)
018400     05  CG-PR-PLAZO         PIC 9(09).
018500*     POSICION RELATIVA (37:9) FECHA DE DEVOLUCION - EN -1 SI EL
018600*                                PRESTAMO SIGUE ABIERTO (VER 3410)
018700     05  CG-PR-FECHA-DEVOL   PIC S9(09).
018800*     POSICION RELATIVA (46:1) INDICADOR DE MULTA YA LIQUIDADA (Y/N)
018900     05  CG-PR-MULTA-LIQ     PIC X(01).
019000*     POSICION RELATIVA (47:154) USO FUTURO
019100     05  FILLER              PIC X(154).
019200
019300*-----------------------------------------------------------------
019400 FD  REPORTE
019500     LABEL RECORDS ARE STANDARD.
019600 01  FD-REG-REPORTE.
019700     COPY CP-REGREPTE.
019800
019900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
020000 WORKING-STORAGE SECTION.
020100*=======================*
020200 77  FILLER                  PIC X(26) VALUE
020300                                 '* INICIO WORKING-STORAGE *'.
020400
020500*----------- INDICADORES DE ARCHIVO -------------------------------
020600 01  WS-INDICADORES-ARCHIVO.
020700     03  FS-SEMILLA          PIC X(02) VALUE SPACES.
020800     03  FS-MOVTOS           PIC X(02) VALUE SPACES.
020900     03  FS-CATLGO           PIC X(02) VALUE SPACES.
021000     03  FS-REPTE            PIC X(02) VALUE SPACES.
021100
021200*----------- SWITCHES DE CONTROL DE PROCESO -----------------------
021300*     SWITCHES DE UN SOLO CARACTER CON SUS 88-LEVELS - CONVENCION
021400*     DE LA CASA PARA TODO INDICADOR DE FIN-DE-PROCESO O RESULTADO
021500*     DE VALIDACION QUE SE CONSULTA DESDE MAS DE UN PARRAFO.
021600 01  WS-SWITCHES.
021700*     FIN DE LA CARGA DEL ARCHIVO SEMILLA (EOF O ERROR FATAL)
021800     03  WS-SW-FIN-CARGA     PIC X(01) VALUE 'N'.
021900         88  WS-FIN-CARGA             VALUE 'Y'.
022000         88  WS-NO-FIN-CARGA          VALUE 'N'.
022100*     LA CARGA TERMINO EN ERROR - EL PROGRAMA NO PROCESA
022200*     MOVIMIENTOS NI GRABA CATALOGO (VER MAIN-PROGRAM-I)
022300     03  WS-SW-CARGA-FATAL   PIC X(01) VALUE 'N'.
022400         88  WS-CARGA-FATAL           VALUE 'Y'.
022500*     FIN DEL ARCHIVO DE MOVIMIENTOS DEL DIA (EOF)
022600     03  WS-SW-FIN-MOVTOS    PIC X(01) VALUE 'N'.
022700         88  WS-FIN-MOVTOS            VALUE 'Y'.
022800         88  WS-NO-FIN-MOVTOS         VALUE 'N'.
022900*     SE TERMINO DE PARTIR LA LISTA DE AUTORES/DIRECTOR DE LA
023000*     LINEA SEMILLA QUE SE ESTA CARGANDO (VER 2220/2225)
023100     03  WS-SW-FIN-AUTORES   PIC X(01) VALUE 'N'.
023200         88  WS-FIN-AUTORES           VALUE 'Y'.
023300         88  WS-NO-FIN-AUTORES        VALUE 'N'.
023400*     RESULTADO DE LA ULTIMA VALIDACION NUMERICA COMPARTIDA
023500*     (2170-VALIDA-NUMERICO-I)
023600     03  WS-SW-VAL-NUMERICO  PIC X(01) VALUE 'N'.
023700         88  WS-VAL-VALIDO            VALUE 'Y'.
023800         88  WS-VAL-INVALIDO          VALUE 'N'.
023900*     EL SOCIO QUE SE ESTA REVISANDO TIENE AL MENOS UN PRESTAMO
024000*     ATRASADO (VER 3460/3490)
024100     03  WS-SW-ATRASADO      PIC X(01) VALUE 'N'.
024200         88  WS-FUE-ATRASADO          VALUE 'Y'.
024300         88  WS-NO-FUE-ATRASADO       VALUE 'N'.
024400*     LA RACHA DE ENTREGAS A TIEMPO QUE SE ESTA CONTANDO SE CORTO
024500*     ANTES DE LLEGAR AL LIMITE PEDIDO (VER 3495/3497)
024600     03  WS-SW-RACHA-CORTA   PIC X(01) VALUE 'N'.
024700         88  WS-HIST-SE-CORTO         VALUE 'Y'.
024800         88  WS-HIST-NO-CORTO         VALUE 'N'.
024900
025000*----------- FECHA DEL PROCESO (CONTADOR DE DIAS, NO CALENDARIO) --
025100 77  WS-FECHA-ACTUAL         PIC 9(09)    COMP VALUE 1.
025200
025300*----------- TABLAS DE MEMORIA - UNA ENTRADA POR ID --------------
025400 01  WS-TAB-OBRA-AREA.
025500     03  WS-TAB-OBRA         OCCURS 500 TIMES
025600                              INDEXED BY WS-OBRA-IDX.
025700         COPY CP-REGOBRA.
025800
025900 01  WS-TAB-AUTOR-AREA.
026000     03  WS-TAB-AUTOR        OCCURS 300 TIMES
026100                              INDEXED BY WS-AUTOR-IDX.
026200         COPY CP-REGAUTOR.
026300
026400 01  WS-TAB-SOCIO-AREA.
026500     03  WS-TAB-SOCIO        OCCURS 500 TIMES
026600                              INDEXED BY WS-SOCIO-IDX.
026700         COPY CP-REGSOCIO.
026800
026900 01  WS-TAB-PRESTAMO-AREA.
027000     03  WS-TAB-PRESTAMO     OCCURS 2000 TIMES
027100                              INDEXED BY WS-PREST-IDX.
027200         COPY CP-REGPREST.
027300
027400*----------- CONTADORES DE ENTRADAS VIGENTES EN CADA TABLA --------
027500 77  WS-CANT-OBRAS           PIC 9(05)    COMP VALUE ZEROS.
027600 77  WS-CANT-AUTORES         PIC 9(05)    COMP VALUE ZEROS.
027700 77  WS-CANT-SOCIOS          PIC 9(05)    COMP VALUE ZEROS.
027800 77  WS-CANT-PRESTAMOS       PIC 9(05)    COMP VALUE ZEROS.
027900
028000*----------- AREA DE PARTIDO DE LA LINEA SEMILLA ------------------
028100*     LOS SIETE CAMPOS EN QUE SE PARTE UNA LINEA DEL ARCHIVO
028200*     SEMILLA. WS-SEM-TIPO SIEMPRE ES USER/BOOK/DVD; EL RESTO SE
028300*     INTERPRETA SEGUN EL TIPO (VER 2100-PROCESA-LINEA-I).
028400 01  WS-AREA-SEMILLA.
028500*     TIPO DE ENTRADA: 'USER', 'BOOK' O 'DVD'
028600     03  WS-SEM-TIPO         PIC X(10).
028700*     NOMBRE DEL SOCIO (USER) O TITULO DE LA OBRA (BOOK/DVD)
028800     03  WS-SEM-C2           PIC X(200).
028900*     EMAIL DEL SOCIO (USER) O LISTA DE AUTORES/DIRECTOR (BOOK/DVD)
029000     03  WS-SEM-C3           PIC X(200).
029100*     NO SE USA EN USER; PRECIO DE LA OBRA EN BOOK/DVD
029200     03  WS-SEM-C4           PIC X(200).
029300*     NO SE USA EN USER; CATEGORIA DE LA OBRA EN BOOK/DVD
029400     03  WS-SEM-C5           PIC X(200).
029500*     NO SE USA EN USER; TOTAL DE EJEMPLARES EN BOOK/DVD
029600     03  WS-SEM-C6           PIC X(200).
029700*     CAMPO RESERVADO - VACIO EN TODOS LOS TIPOS ACTUALES
029800     03  WS-SEM-C7           PIC X(200).
029900*     CANTIDAD DE CAMPOS QUE TRAJO LA ULTIMA LINEA PARTIDA
030000 77  WS-SEM-CANT-CAMPOS      PIC 9(02)    COMP VALUE ZEROS.
030100 77  WS-SEM-C4-LEN           PIC 9(03)    COMP VALUE ZEROS.
030200 77  WS-SEM-C7-LEN           PIC 9(03)    COMP VALUE ZEROS.
030300
030400*----------- AREA DE VALIDACION NUMERICA (COMPARTIDA) -------------
030500*     CAMPO DE ENTRADA COMPARTIDO PARA 2170-VALIDA-NUMERICO-I Y
030600*     PARA 2220/2225 (PARTIDO DE LA LISTA DE AUTORES/DIRECTOR)
030700 77  WS-VAL-CAMPO            PIC X(200)   VALUE SPACES.
030800 77  WS-VAL-LARGO            PIC 9(03)    COMP VALUE ZEROS.
030900 77  WS-VAL-NUMERO           PIC 9(09)    COMP VALUE ZEROS.
031000
031100*----------- PARTIDO DE LA LISTA DE AUTORES/DIRECTOR --------------
031200*     PUNTERO DE UNSTRING PARA RECORRER WS-VAL-CAMPO NOMBRE POR
031300*     NOMBRE EN 2225-UN-AUTOR-I
031400 77  WS-AUT-PUNTERO          PIC 9(03)    COMP VALUE 1.
031500 77  WS-AUT-NOMBRE           PIC X(60)    VALUE SPACES.
031600 77  WS-AUTOR-ENCONTRADO-IDX PIC 9(05)    COMP VALUE ZEROS.
031700 77  WS-OBRA-PRECIO-TMP      PIC 9(09)    COMP VALUE ZEROS.
031800
031900*----------- TRABAJO DE PROCESO DE MOVIMIENTOS --------------------
032000*     CANTIDAD DE PRESTAMOS ACTIVOS DEL SOCIO QUE SE ESTA
032100*     PROCESANDO (VER 3700-CUENTA-ACTIVOS-SOCIO-I)
032200 77  WS-CANT-ACTIVOS-SOCIO   PIC 9(05)    COMP VALUE ZEROS.
032300 77  WS-PREST-ENCONTRADO-IDX PIC 9(05)    COMP VALUE ZEROS.
032400 77  WS-PLAZO-DIAS           PIC 9(03)    COMP VALUE ZEROS.
032500 77  WS-MULTA-CALCULADA      PIC 9(09)    VALUE ZEROS.
032600 77  WS-DISP-NUEVA           PIC S9(09)   COMP VALUE ZEROS.
032700 77  WS-AUTOR-SUB-IDX        PIC 9(01)    COMP VALUE ZEROS.
032800
032900*----------- REVISION DE HISTORIAL DE CLASIFICACION ---------------
033000*     CUANTOS PRESTAMOS SE PUDIERON EXAMINAR EN LA REVISION DE
033100*     HISTORIAL EN CURSO (PUEDE SER MENOS QUE WS-HIST-LIMITE-N SI
033200*     EL SOCIO TIENE POCOS PRESTAMOS)
033300 77  WS-HIST-CONT            PIC 9(05)    COMP VALUE ZEROS.
033400 77  WS-HIST-ATRASADOS       PIC 9(05)    COMP VALUE ZEROS.
033500 77  WS-HIST-RACHA           PIC 9(05)    COMP VALUE ZEROS.
033600 77  WS-HIST-LIMITE-N        PIC 9(05)    COMP VALUE ZEROS.
033700
033800*----------- LLAMADA A LA SUBRUTINA DE REGLAS ---------------------
033900 77  WS-PGM-REGLAS           PIC X(08)    VALUE 'PGMBREGL'.
034000
034100*     AREA DE COMUNICACION CON PGMBREGL - MISMO LAYOUT QUE SU
034200*     LINKAGE SECTION, DECLARADA ACA PORQUE PGMBIBLI ES QUIEN
034300*     LLAMA (COPY NO SE USA PORQUE ALLA ESTA EN LINKAGE).
034400 01  LK-AREA-REGLAS.
034500*     REGLA 1 (MAX 1 PEDIDO ACTIVO POR OBRA) - LA LLENA 3300
034600*     ANTES DE LLAMAR A PGMBREGL, LA LEE LA REGLA 1 DE 2000-
034700*     VERIFICA-REGLAS-I ALLA DENTRO.
034800     03  LK-YA-TIENE-PEDIDO  PIC X(01).
034900         88  LK-TIENE-DUPLICADO       VALUE 'Y'.
035000         88  LK-NO-TIENE-DUPLICADO    VALUE 'N'.
035100*     REGLA 2 (SOCIO NO SUSPENDIDO) - REFLEJA SO-ACTIVO DEL
035200*     SOCIO EN EL MOMENTO DEL PEDIDO.
035300     03  LK-SOCIO-ACTIVO     PIC X(01).
035400         88  LK-EL-SOCIO-ESTA-ACTIVO  VALUE 'Y'.
035500         88  LK-EL-SOCIO-ESTA-SUSPEN  VALUE 'N'.
035600*     REGLA 3 (HAY EJEMPLARES LIBRES) - COPIA DE OB-DISP-EJEM.
035700     03  LK-OBRA-DISPONIBLE  PIC 9(09).
035800*     REGLA 4 (TOPE DE PRESTAMOS SIMULTANEOS POR CLASE) - CANTIDAD
035900*     DE PRESTAMOS ACTIVOS QUE YA TIENE EL SOCIO, CONTADA POR 3160.
036000     03  LK-SOCIO-ACTIVOS    PIC 9(05).
036100*     REGLA 6 (CATEGORIA PERMITIDA POR CLASE) - COPIA DE
036200*     OB-CATEGORIA.
036300     03  LK-OBRA-CATEGORIA   PIC X(09).
036400*     REGLA 5 (TOPE DE PRECIO POR CLASE) - COPIA DE OB-PRECIO.
036500     03  LK-OBRA-PRECIO      PIC 9(09).
036600*     CLASE ACTUAL DEL SOCIO - LA USAN LAS REGLAS 4, 5 Y 6 PARA
036700*     BUSCAR EL TOPE QUE LE CORRESPONDE EN CADA TABLA.
036800     03  LK-SOCIO-CLASIF     PIC X(09).
036900*     NUMERO (1-6) DE LA PRIMERA REGLA QUE FALLO, EN 0 SI TODAS
037000*     PASARON - LO USA 3300 PARA DECIDIR EL MENSAJE DE RECHAZO.
037100     03  LK-REGLA-FALLIDA    PIC 9(01).
037200     03  FILLER              PIC X(06).
037300
037400 77  FILLER                  PIC X(26) VALUE
037500                                 '* FINAL  WORKING-STORAGE *'.
037600
037700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
037800 PROCEDURE DIVISION.
037900
038000 MAIN-PROGRAM-I.
038100
038200*     PARRAFO PRINCIPAL - CARGA EL CATALOGO INICIAL (2000), PROCESA
038300*     TODOS LOS MOVIMIENTOS DEL DIA (3000) Y, SI LA CARGA NO FALLO,
038400*     GRABA EL CATALOGO ACTUALIZADO (8000) ANTES DE CERRAR TODO
038500*     (9999). SI LA CARGA FALLA, LA CORRIDA TERMINA SIN GRABAR NADA
038600*     PARA NO DEJAR UN CATALOGO A MEDIO ARMAR.
038700     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
038800
038900     PERFORM 2000-CARGA-I   THRU 2000-CARGA-F
039000         UNTIL WS-FIN-CARGA.
039100
039200*     SI LA CARGA FUE FATAL NO HAY CATALOGO VALIDO EN MEMORIA -
039300     IF NOT WS-CARGA-FATAL
039400         PERFORM 3000-PROCESO-I THRU 3000-PROCESO-F
039500             UNTIL WS-FIN-MOVTOS
039600         PERFORM 8000-GRABA-CATALOGO-I
039700                                 THRU 8000-GRABA-CATALOGO-F
039800     END-IF.
039900
040000     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
040100
040200 MAIN-PROGRAM-F. GOBACK.
040300
040400*-----------------------------------------------------------------
040500 1000-INICIO-I.
040600
040700*     ABRE LOS CUATRO ARCHIVOS DE LA CORRIDA. SI SEMILLA O MOVTOS
040800*     NO ABREN, LA CARGA SE DA POR TERMINADA Y FATAL DE ENTRADA -
040900*     NO TIENE SENTIDO SEGUIR SIN EL CATALOGO INICIAL O SIN EL
041000*     ARCHIVO DE MOVIMIENTOS DEL DIA. LA FECHA DEL PROCESO ARRANCA
041100*     SIEMPRE EN 1 (CONTADOR DE DIAS, NO CALENDARIO).
041200     OPEN INPUT  SEMILLA.
041300*     SIN SEMILLA NO HAY CATALOGO INICIAL, NO TIENE SENTIDO SEGUIR.
041400     IF FS-SEMILLA NOT = '00'
041500         DISPLAY 'PGMBIBLI - NO SE PUDO ABRIR SEMILLA - '
041600                  FS-SEMILLA
041700         SET WS-FIN-CARGA   TO TRUE
041800         SET WS-CARGA-FATAL TO TRUE
041900         GO TO 1000-INICIO-F
042000     END-IF.
042100
042200     OPEN INPUT  MOVTOS.
042300*     SIN MOVTOS NO HAY NADA QUE PROCESAR EN EL DIA.
042400     IF FS-MOVTOS NOT = '00'
042500         DISPLAY 'PGMBIBLI - NO SE PUDO ABRIR MOVTOS - '
042600                  FS-MOVTOS
042700         SET WS-FIN-CARGA   TO TRUE
042800         SET WS-CARGA-FATAL TO TRUE
042900         GO TO 1000-INICIO-F
043000     END-IF.
043100
043200     OPEN OUTPUT CATALOGO.
043300*     ARCHIVO DE SALIDA - SE ABRE DESDE CERO EN CADA CORRIDA.
043400     OPEN OUTPUT REPORTE.
043500
043600     MOVE 1 TO WS-FECHA-ACTUAL.
043700
043800 1000-INICIO-F. EXIT.
043900
044000*-----------------------------------------------------------------
044100*     CARGA DEL ARCHIVO SEMILLA - CADA LINEA TRAE UN SOCIO, UN
044200*     LIBRO O UN DVD. LOS CAMPOS VIENEN SEPARADOS POR ':'.
044300 2000-CARGA-I.
044400*     LEE UNA LINEA DE LA SEMILLA Y, SI NO LLEGO A EOF, LA CLASIFICA
044500*     SEGUN WS-SEM-TIPO (VER 2100).
044600
044700     PERFORM 2050-LEE-SEMILLA-I THRU 2050-LEE-SEMILLA-F.
044800
044900*     SOLO PROCESA LA LINEA SI LA LECTURA ANTERIOR NO LLEGO A EOF.
045000     IF NOT WS-FIN-CARGA
045100         PERFORM 2100-PROCESA-LINEA-I
045200                                 THRU 2100-PROCESA-LINEA-F
045300     END-IF.
045400
045500 2000-CARGA-F. EXIT.
045600
045700*-----------------------------------------------------------------
045800 2050-LEE-SEMILLA-I.
045900
046000*     LEE UNA LINEA DEL ARCHIVO SEMILLA Y LA PARTE POR ':' EN LOS
046100*     SIETE CAMPOS POSIBLES (USER TRAE 3, BOOK/DVD TRAEN 7). LOS
046200*     CAMPOS QUE NO VIENEN QUEDAN EN SPACES POR EL MOVE INICIAL.
046300*     WS-SEM-CANT-CAMPOS QUEDA CON LA CANTIDAD REAL DE CAMPOS QUE
046400*     TRAJO LA LINEA, PARA QUE 2100-PROCESA-LINEA-I PUEDA DETECTAR
046500*     UNA LINEA CON MENOS CAMPOS DE LOS QUE SU TIPO REQUIERE.
046600     READ SEMILLA
046700         AT END
046800             SET WS-FIN-CARGA TO TRUE
046900         NOT AT END
047000             MOVE SPACES        TO WS-AREA-SEMILLA
047100             MOVE ZEROS         TO WS-SEM-CANT-CAMPOS
047200                                   WS-SEM-C4-LEN
047300                                   WS-SEM-C7-LEN
047400             UNSTRING FD-SEM-LINEA DELIMITED BY ':'
047500                 INTO WS-SEM-TIPO
047600                      WS-SEM-C2
047700                      WS-SEM-C3
047800                      WS-SEM-C4  COUNT IN WS-SEM-C4-LEN
047900                      WS-SEM-C5
048000                      WS-SEM-C6
048100                      WS-SEM-C7  COUNT IN WS-SEM-C7-LEN
048200                 TALLYING IN WS-SEM-CANT-CAMPOS
048300             END-UNSTRING
048400     END-READ.
048500
048600 2050-LEE-SEMILLA-F. EXIT.
048700
048800*-----------------------------------------------------------------
048900 2100-PROCESA-LINEA-I.
049000
049100*     DESPACHA LA LINEA SEGUN EL TIPO DE ENTRADA (WS-SEM-TIPO).
049200*     ANTES DE CARGAR VERIFICA QUE LA CANTIDAD DE CAMPOS QUE TRAJO
049300*     LA LINEA SEA LA QUE EL TIPO REQUIERE (3 PARA USER, 7 PARA
049400*     BOOK/DVD) - UNA LINEA CORTA SE RECHAZA ANTES DE TOCAR LAS
049500*     TABLAS DE MEMORIA.
049600     EVALUATE WS-SEM-TIPO
049700         WHEN 'USER'
049800*     USER DEBE TRAER EXACTAMENTE 3 CAMPOS (TIPO:NOMBRE:EMAIL).
049900             IF WS-SEM-CANT-CAMPOS NOT = 3
050000                 GO TO 2900-CARGA-ERROR-I
050100             END-IF
050200             PERFORM 2150-CARGA-USUARIO-I
050300                                     THRU 2150-CARGA-USUARIO-F
050400         WHEN 'BOOK'
050500*     BOOK DEBE TRAER EXACTAMENTE 7 CAMPOS, EL 7MO VACIO POR AHORA.
050600             IF WS-SEM-CANT-CAMPOS NOT = 7
050700                 GO TO 2900-CARGA-ERROR-I
050800             END-IF
050900             PERFORM 2200-CARGA-LIBRO-I THRU 2200-CARGA-LIBRO-F
051000         WHEN 'DVD'
051100*     DVD DEBE TRAER EXACTAMENTE 7 CAMPOS, EL 7MO VACIO POR AHORA.
051200             IF WS-SEM-CANT-CAMPOS NOT = 7
051300                 GO TO 2900-CARGA-ERROR-I
051400             END-IF
051500             PERFORM 2300-CARGA-DVD-I   THRU 2300-CARGA-DVD-F
051600         WHEN OTHER
051700             GO TO 2900-CARGA-ERROR-I
051800     END-EVALUATE.
051900
052000 2100-PROCESA-LINEA-F. EXIT.
052100
052200*-----------------------------------------------------------------
052300*     USER:NOMBRE:EMAIL
052400 2150-CARGA-USUARIO-I.
052500
052600*     TODO ALTA DE SOCIO (SEMILLA O RU) ARRANCA ACTIVO, EN CLASE
052700*     NORMAL Y SIN MULTAS - NO HAY FORMA DE INGRESAR UN SOCIO YA
052800*     SUSPENDIDO O YA CLASIFICADO.
052900     ADD 1 TO WS-CANT-SOCIOS.
053000     SET WS-SOCIO-IDX TO WS-CANT-SOCIOS.
053100
053200     MOVE WS-CANT-SOCIOS TO SO-SOCIO-ID (WS-SOCIO-IDX).
053300     MOVE WS-SEM-C2      TO SO-NOMBRE   (WS-SOCIO-IDX).
053400     MOVE WS-SEM-C3      TO SO-EMAIL    (WS-SOCIO-IDX).
053500     MOVE 'Y'            TO SO-ACTIVO   (WS-SOCIO-IDX).
053600     MOVE 'NORMAL   '    TO SO-CLASIF   (WS-SOCIO-IDX).
053700     MOVE ZEROS          TO SO-MULTAS   (WS-SOCIO-IDX).
053800
053900 2150-CARGA-USUARIO-F. EXIT.
054000
054100*-----------------------------------------------------------------
054200*     BOOK:TITULO:AUTORES:PRECIO:CATEGORIA:TOTAL:VACIO
054300*     LA LISTA DE AUTORES VIENE SEPARADA POR ','.
054400 2200-CARGA-LIBRO-I.
054500
054600     MOVE WS-SEM-C4      TO WS-VAL-CAMPO.
054700     MOVE WS-SEM-C4-LEN  TO WS-VAL-LARGO.
054800     PERFORM 2170-VALIDA-NUMERICO-I THRU 2170-VALIDA-NUMERICO-F.
054900*     PRECIO DEBE SER NUMERICO - SI NO, LA LINEA ES INVALIDA.
055000     IF WS-VAL-INVALIDO
055100         GO TO 2900-CARGA-ERROR-I
055200     END-IF.
055300     MOVE WS-VAL-NUMERO TO WS-OBRA-PRECIO-TMP.
055400
055500     MOVE WS-SEM-C7      TO WS-VAL-CAMPO.
055600     MOVE WS-SEM-C7-LEN  TO WS-VAL-LARGO.
055700     PERFORM 2170-VALIDA-NUMERICO-I THRU 2170-VALIDA-NUMERICO-F.
055800*     TOTAL DE EJEMPLARES DEBE SER NUMERICO.
055900     IF WS-VAL-INVALIDO
056000         GO TO 2900-CARGA-ERROR-I
056100     END-IF.
056200
056300     ADD 1 TO WS-CANT-OBRAS.
056400*     LA OBRA NUEVA OCUPA LA SIGUIENTE POSICION LIBRE DE LA TABLA.
056500     SET WS-OBRA-IDX TO WS-CANT-OBRAS.
056600
056700*     ARMA LA NUEVA ENTRADA DE LIBRO CON LOS CAMPOS YA
056800*     VALIDADOS; LOS AUTORES SE VINCULAN DESPUES (VER 2220).
056900     MOVE WS-CANT-OBRAS   TO OB-OBRA-ID    (WS-OBRA-IDX).
057000     MOVE WS-SEM-C2       TO OB-TITULO     (WS-OBRA-IDX).
057100     MOVE 'BOOK'          TO OB-TIPO       (WS-OBRA-IDX).
057200     MOVE WS-OBRA-PRECIO-TMP
057300                          TO OB-PRECIO     (WS-OBRA-IDX).
057400     MOVE WS-SEM-C5       TO OB-CATEGORIA  (WS-OBRA-IDX).
057500*03/11/05 S.NAVARRO SIS-0415 - CATEGORIA DEBE SER UNA DE LAS TRES
057600*         88-LEVELS DE CP-REGOBRA, SI NO LA LINEA ES INVALIDA.
057700     IF NOT OB-CAT-REFERENCIA (WS-OBRA-IDX)
057800        AND NOT OB-CAT-FICCION    (WS-OBRA-IDX)
057900        AND NOT OB-CAT-CIENTIFICA (WS-OBRA-IDX)
058000         GO TO 2900-CARGA-ERROR-I
058100     END-IF.
058200*     TOTAL Y DISPONIBLE ARRANCAN IGUALES - TODAVIA NO SE PRESTO
058300*     NINGUN EJEMPLAR DE ESTA OBRA.
058400     MOVE WS-VAL-NUMERO   TO OB-TOTAL-EJEM (WS-OBRA-IDX).
058500     MOVE WS-VAL-NUMERO   TO OB-DISP-EJEM  (WS-OBRA-IDX).
058600     MOVE 'Y'             TO OB-VIGENTE    (WS-OBRA-IDX).
058700     MOVE ZEROS           TO OB-NUM-AUTORES (WS-OBRA-IDX).
058800
058900     MOVE WS-SEM-C3 TO WS-VAL-CAMPO.
059000*     VINCULA LOS AUTORES YA PARTIDOS DE WS-SEM-C3 A LA OBRA.
059100     PERFORM 2220-PARTE-AUTORES-I THRU 2220-PARTE-AUTORES-F.
059200*03/11/05 S.NAVARRO SIS-0418 - AUTORES/DIRECTOR ES OBLIGATORIO,
059300*         AL MENOS UNO. SI LA LISTA VINO VACIA NO SE VINCULO
059400*         NINGUNO Y LA LINEA ES INVALIDA.
059500     IF OB-NUM-AUTORES (WS-OBRA-IDX) = ZEROS
059600         GO TO 2900-CARGA-ERROR-I
059700     END-IF.
059800
059900 2200-CARGA-LIBRO-F. EXIT.
060000
060100*-----------------------------------------------------------------
060200*     DVD:TITULO:DIRECTOR:PRECIO:CATEGORIA:TOTAL:VACIO
060300*     UN SOLO DIRECTOR - SE REUTILIZA LA MISMA RUTINA DE PARTIDO
060400*     DE LISTA, QUE AL NO ENCONTRAR ',' DEVUELVE UN SOLO NOMBRE.
060500 2300-CARGA-DVD-I.
060600
060700     MOVE WS-SEM-C4      TO WS-VAL-CAMPO.
060800     MOVE WS-SEM-C4-LEN  TO WS-VAL-LARGO.
060900     PERFORM 2170-VALIDA-NUMERICO-I THRU 2170-VALIDA-NUMERICO-F.
061000*     MISMA VALIDACION DE PRECIO QUE EN EL ALTA DE LIBRO.
061100     IF WS-VAL-INVALIDO
061200         GO TO 2900-CARGA-ERROR-I
061300     END-IF.
061400     MOVE WS-VAL-NUMERO TO WS-OBRA-PRECIO-TMP.
061500
061600     MOVE WS-SEM-C7      TO WS-VAL-CAMPO.
061700     MOVE WS-SEM-C7-LEN  TO WS-VAL-LARGO.
061800     PERFORM 2170-VALIDA-NUMERICO-I THRU 2170-VALIDA-NUMERICO-F.
061900*     MISMA VALIDACION DE TOTAL DE EJEMPLARES QUE EN EL ALTA DE LIBRO.
062000     IF WS-VAL-INVALIDO
062100         GO TO 2900-CARGA-ERROR-I
062200     END-IF.
062300
062400     ADD 1 TO WS-CANT-OBRAS.
062500*     EL DVD NUEVO OCUPA LA SIGUIENTE POSICION LIBRE DE LA TABLA.
062600     SET WS-OBRA-IDX TO WS-CANT-OBRAS.
062700
062800*     ARMA LA NUEVA ENTRADA DE DVD CON LOS CAMPOS YA
062900*     VALIDADOS; EL DIRECTOR SE VINCULA DESPUES (VER 2220).
063000     MOVE WS-CANT-OBRAS   TO OB-OBRA-ID    (WS-OBRA-IDX).
063100     MOVE WS-SEM-C2       TO OB-TITULO     (WS-OBRA-IDX).
063200     MOVE 'DVD '          TO OB-TIPO       (WS-OBRA-IDX).
063300     MOVE WS-OBRA-PRECIO-TMP
063400                          TO OB-PRECIO     (WS-OBRA-IDX).
063500     MOVE WS-SEM-C5       TO OB-CATEGORIA  (WS-OBRA-IDX).
063600*03/11/05 S.NAVARRO SIS-0415 - MISMA VALIDACION DE CATEGORIA QUE
063700*         2200-CARGA-LIBRO-I, EL DVD USA LA MISMA TABLA DE CLASES.
063800     IF NOT OB-CAT-REFERENCIA (WS-OBRA-IDX)
063900        AND NOT OB-CAT-FICCION    (WS-OBRA-IDX)
064000        AND NOT OB-CAT-CIENTIFICA (WS-OBRA-IDX)
064100         GO TO 2900-CARGA-ERROR-I
064200     END-IF.
064300*     TOTAL Y DISPONIBLE ARRANCAN IGUALES, IGUAL QUE EN EL LIBRO.
064400     MOVE WS-VAL-NUMERO   TO OB-TOTAL-EJEM (WS-OBRA-IDX).
064500     MOVE WS-VAL-NUMERO   TO OB-DISP-EJEM  (WS-OBRA-IDX).
064600     MOVE 'Y'             TO OB-VIGENTE    (WS-OBRA-IDX).
064700     MOVE ZEROS           TO OB-NUM-AUTORES (WS-OBRA-IDX).
064800
064900     MOVE WS-SEM-C3 TO WS-VAL-CAMPO.
065000*     VINCULA EL DIRECTOR YA PARTIDO DE WS-SEM-C3 A LA OBRA.
065100     PERFORM 2220-PARTE-AUTORES-I THRU 2220-PARTE-AUTORES-F.
065200*03/11/05 S.NAVARRO SIS-0418 - EL DIRECTOR ES OBLIGATORIO, IGUAL
065300*         QUE LOS AUTORES DE UN LIBRO (VER 2200-CARGA-LIBRO-I).
065400     IF OB-NUM-AUTORES (WS-OBRA-IDX) = ZEROS
065500         GO TO 2900-CARGA-ERROR-I
065600     END-IF.
065700
065800 2300-CARGA-DVD-F. EXIT.
065900
066000*-----------------------------------------------------------------
066100*     VALIDA QUE WS-VAL-CAMPO(1:WS-VAL-LARGO) SEA TODO NUMERICO Y
066200*     LO CONVIERTE A WS-VAL-NUMERO. RUTINA UNICA - LA USAN LIBRO
066300*     Y DVD PARA EL PRECIO Y EL TOTAL DE EJEMPLARES.
066400*03/11/05  S.NAVARRO  SIS-0418 - PRECIO Y TOTAL DE EJEMPLARES
066500*          DEBEN SER MAYORES A CERO, NO SOLO NUMERICOS - UN CERO
066600*          PASA A SER LINEA INVALIDA IGUAL QUE LA CATEGORIA
066700*          INVALIDA (SIS-0415).
066800 2170-VALIDA-NUMERICO-I.
066900
067000     SET WS-VAL-INVALIDO TO TRUE.
067100     MOVE ZEROS TO WS-VAL-NUMERO.
067200
067300*     UN CAMPO VACIO O DEMASIADO LARGO NUNCA ES NUMERICO VALIDO.
067400     IF WS-VAL-LARGO = ZEROS OR WS-VAL-LARGO > 200
067500         GO TO 2170-VALIDA-NUMERICO-F
067600     END-IF.
067700
067800*     LA CLASE NUMERIC SOLO ACEPTA DIGITOS, NO SIGNO NI PUNTO.
067900     IF WS-VAL-CAMPO (1:WS-VAL-LARGO) IS NOT NUMERIC
068000         GO TO 2170-VALIDA-NUMERICO-F
068100     END-IF.
068200
068300     MOVE WS-VAL-CAMPO (1:WS-VAL-LARGO) TO WS-VAL-NUMERO.
068400*     UN CAMPO NUMERICO EN TEXTO IGUAL A CERO SE TRATA COMO INVALIDO
068500     IF WS-VAL-NUMERO = ZEROS
068600         GO TO 2170-VALIDA-NUMERICO-F
068700     END-IF.
068800     SET WS-VAL-VALIDO TO TRUE.
068900
069000 2170-VALIDA-NUMERICO-F. EXIT.
069100
069200*-----------------------------------------------------------------
069300*     PARTE LA LISTA DE AUTORES/DIRECTOR (WS-VAL-CAMPO) POR ',' Y
069400*     VINCULA CADA UNO A LA OBRA RECIEN CARGADA (WS-OBRA-IDX).
069500*     PARTE LA LISTA DE AUTORES/DIRECTORES (SEPARADA POR ',') EN
069600*     NOMBRES INDIVIDUALES, UNO POR LLAMADA A 2225, HASTA AGOTAR
069700*     LA LISTA.
069800 2220-PARTE-AUTORES-I.
069900
070000     MOVE 1 TO WS-AUT-PUNTERO.
070100     SET WS-NO-FIN-AUTORES TO TRUE.
070200
070300     PERFORM 2225-UN-AUTOR-I THRU 2225-UN-AUTOR-F
070400         UNTIL WS-FIN-AUTORES.
070500
070600 2220-PARTE-AUTORES-F. EXIT.
070700
070800*-----------------------------------------------------------------
070900 2225-UN-AUTOR-I.
071000
071100*     PARTE UN NOMBRE DE LA LISTA EN CADA LLAMADA, USANDO EL
071200*     PUNTERO WS-AUT-PUNTERO PARA RETOMAR DONDE QUEDO LA VEZ
071300*     ANTERIOR. WS-AUT-PUNTERO > 200 ES EL CORTE DE SEGURIDAD POR
071400*     SI LA LISTA NO TRAE UN NOMBRE VACIO AL FINAL (NO DEBERIA
071500*     PASAR, PERO EVITA UN LOOP INFINITO SI EL DATO VIENE MAL).
071600     IF WS-AUT-PUNTERO > 200
071700         SET WS-FIN-AUTORES TO TRUE
071800         GO TO 2225-UN-AUTOR-F
071900     END-IF.
072000
072100     MOVE SPACES TO WS-AUT-NOMBRE.
072200
072300     UNSTRING WS-VAL-CAMPO DELIMITED BY ','
072400         INTO WS-AUT-NOMBRE
072500         WITH POINTER WS-AUT-PUNTERO
072600         ON OVERFLOW
072700             SET WS-FIN-AUTORES TO TRUE
072800     END-UNSTRING.
072900
073000*     UN NOMBRE VACIO EN LA LISTA SE IGNORA, NO CUENTA COMO AUTOR.
073100     IF WS-AUT-NOMBRE = SPACES
073200         SET WS-FIN-AUTORES TO TRUE
073300         GO TO 2225-UN-AUTOR-F
073400     END-IF.
073500
073600     PERFORM 2250-LOCALIZA-AUTOR-I THRU 2250-LOCALIZA-AUTOR-F.
073700*     VINCULA EL AUTOR LOCALIZADO (NUEVO O EXISTENTE) A LA OBRA.
073800     PERFORM 2270-VINCULA-AUTOR-I  THRU 2270-VINCULA-AUTOR-F.
073900
074000 2225-UN-AUTOR-F. EXIT.
074100
074200*-----------------------------------------------------------------
074300*     BUSCA AL AUTOR/DIRECTOR POR NOMBRE (UNICA BUSQUEDA POR
074400*     ALGO DISTINTO DEL ID EN TODA LA CARGA); SI NO EXISTE, LO
074500*     DA DE ALTA.
074600*     RECORRE LA TABLA DE AUTORES YA CARGADOS BUSCANDO UN NOMBRE
074700*     IGUAL (2255) - SI NO APARECE, ES UN AUTOR NUEVO.
074800 2250-LOCALIZA-AUTOR-I.
074900
075000     MOVE ZEROS TO WS-AUTOR-ENCONTRADO-IDX.
075100
075200     PERFORM 2255-BUSCA-UN-AUTOR-I THRU 2255-BUSCA-UN-AUTOR-F
075300         VARYING WS-AUTOR-IDX FROM 1 BY 1
075400         UNTIL WS-AUTOR-IDX > WS-CANT-AUTORES.
075500
075600*     SI NO SE ENCONTRO UN AUTOR CON ESE NOMBRE, SE DA DE ALTA UNO.
075700     IF WS-AUTOR-ENCONTRADO-IDX = ZEROS
075800         ADD 1 TO WS-CANT-AUTORES
075900         SET WS-AUTOR-IDX TO WS-CANT-AUTORES
076000         MOVE WS-CANT-AUTORES TO AU-AUTOR-ID   (WS-AUTOR-IDX)
076100         MOVE WS-AUT-NOMBRE   TO AU-NOMBRE     (WS-AUTOR-IDX)
076200         MOVE ZEROS           TO AU-CANT-OBRAS (WS-AUTOR-IDX)
076300         MOVE 'Y'             TO AU-VIGENTE    (WS-AUTOR-IDX)
076400         MOVE WS-CANT-AUTORES TO WS-AUTOR-ENCONTRADO-IDX
076500     END-IF.
076600
076700 2250-LOCALIZA-AUTOR-F. EXIT.
076800
076900*-----------------------------------------------------------------
077000 2255-BUSCA-UN-AUTOR-I.
077100
077200*     COMPARA EL NOMBRE DE LA TABLA CONTRA EL QUE SE ESTA BUSCANDO;
077300*     SI COINCIDE, DEJA SU INDICE EN WS-AUTOR-ENCONTRADO-IDX. NO
077400*     CORTA LA BUSQUEDA AL ENCONTRAR PORQUE EL PERFORM VARYING QUE
077500*     LA LLAMA YA CONTROLA EL LIMITE POR WS-CANT-AUTORES.
077600     IF AU-NOMBRE (WS-AUTOR-IDX) = WS-AUT-NOMBRE
077700         SET WS-AUTOR-ENCONTRADO-IDX TO WS-AUTOR-IDX
077800     END-IF.
077900
078000 2255-BUSCA-UN-AUTOR-F. EXIT.
078100
078200*-----------------------------------------------------------------
078300*     VINCULA EL AUTOR ENCONTRADO/CREADO A LA OBRA WS-OBRA-IDX.
078400 2270-VINCULA-AUTOR-I.
078500
078600*     LA TABLA DE AUTORES DE CADA OBRA TIENE TOPE FIJO DE 5 OCCURS.
078700     IF OB-NUM-AUTORES (WS-OBRA-IDX) < 5
078800         ADD 1 TO OB-NUM-AUTORES (WS-OBRA-IDX)
078900         MOVE OB-NUM-AUTORES (WS-OBRA-IDX) TO WS-AUTOR-SUB-IDX
079000         MOVE WS-AUTOR-ENCONTRADO-IDX
079100             TO OB-AUTOR-ID (WS-OBRA-IDX WS-AUTOR-SUB-IDX)
079200         ADD 1 TO AU-CANT-OBRAS (WS-AUTOR-IDX)
079300     END-IF.
079400
079500 2270-VINCULA-AUTOR-F. EXIT.
079600
079700*-----------------------------------------------------------------
079800 2900-CARGA-ERROR-I.
079900
080000*     LINEA SEMILLA INVALIDA - DEJA CONSTANCIA EN CONSOLA DE LA
080100*     LINEA COMPLETA (PARA QUE SOPORTE PUEDA UBICARLA EN EL
080200*     ARCHIVO) Y CORTA LA CARGA COMO FATAL. LA CORRIDA TERMINA SIN
080300*     PROCESAR MOVIMIENTOS NI GRABAR CATALOGO - UN CATALOGO INICIAL
080400*     MAL CARGADO NO PUEDE USARSE PARA LOS MOVIMIENTOS DEL DIA.
080500     DISPLAY 'PGMBIBLI - LINEA SEMILLA INVALIDA - '
080600              FD-SEM-LINEA.
080700     SET WS-FIN-CARGA   TO TRUE.
080800     SET WS-CARGA-FATAL TO TRUE.
080900
081000 2900-CARGA-ERROR-F. EXIT.
081100
081200*-----------------------------------------------------------------
081300*     PROCESO DEL ARCHIVO DE MOVIMIENTOS DEL DIA.
081400*     LEE UN MOVIMIENTO DEL DIA Y LO DESPACHA SEGUN SU CODIGO -
081500*     CADA TIPO DE MOVIMIENTO ESCRIBE SU PROPIA LINEA DE REPORTE
081600*     AL TERMINAR (3900), INCLUSO CUANDO EL CODIGO ES DESCONOCIDO.
081700 3000-PROCESO-I.
081800*     LEE EL SIGUIENTE MOVIMIENTO DEL DIA Y, SI TODAVIA HAY DATO,
081900*     LO DESPACHA SEGUN SU CODIGO (VER EVALUATE MAS ABAJO).
082000
082100     PERFORM 3050-LEE-MOVTO-I THRU 3050-LEE-MOVTO-F.
082200
082300*     SOLO SIGUE PROCESANDO SI LA LECTURA ANTERIOR NO LLEGO A EOF.
082400     IF NOT WS-FIN-MOVTOS
082500         MOVE SPACES TO FD-REG-REPORTE
082600*     DESPACHA EL MOVIMIENTO DEL DIA SEGUN SU CODIGO (CI/PF/RU/AD).
082700         EVALUATE MV-CODIGO
082800             WHEN 'AD'
082900                 PERFORM 3100-AVANZA-FECHA-I
083000                                     THRU 3100-AVANZA-FECHA-F
083100             WHEN 'RU'
083200                 PERFORM 3200-ALTA-SOCIO-I THRU 3200-ALTA-SOCIO-F
083300             WHEN 'RW'
083400                 PERFORM 3300-SOLICITA-OBRA-I
083500                                     THRU 3300-SOLICITA-OBRA-F
083600             WHEN 'XW'
083700                 PERFORM 3400-DEVUELVE-OBRA-I
083800                                     THRU 3400-DEVUELVE-OBRA-F
083900             WHEN 'PF'
084000                 PERFORM 3500-PAGA-MULTA-I THRU 3500-PAGA-MULTA-F
084100             WHEN 'CI'
084200                 PERFORM 3600-AJUSTA-INVENTARIO-I
084300                                     THRU 3600-AJUSTA-INVENTARIO-F
084400             WHEN OTHER
084500                 MOVE 'F'      TO RP-RESULTADO
084600                 MOVE 'CODIGO DE MOVIMIENTO DESCONOCIDO'
084700                               TO RP-DET-MOTIVO
084800         END-EVALUATE
084900         PERFORM 3900-ESCRIBE-REPORTE-I
085000                                 THRU 3900-ESCRIBE-REPORTE-F
085100     END-IF.
085200
085300 3000-PROCESO-F. EXIT.
085400
085500*-----------------------------------------------------------------
085600 3050-LEE-MOVTO-I.
085700
085800*     LEE UN REGISTRO DEL ARCHIVO DE MOVIMIENTOS (LAYOUT FIJO POR
085900*     CP-REGMOVTO). AL LLEGAR AL FIN DEL ARCHIVO SE DA POR
086000*     TERMINADO EL PROCESO DE MOVIMIENTOS DEL DIA.
086100     READ MOVTOS
086200         AT END
086300             SET WS-FIN-MOVTOS TO TRUE
086400     END-READ.
086500
086600 3050-LEE-MOVTO-F. EXIT.
086700
086800*-----------------------------------------------------------------
086900*     AD - AVANZA LA FECHA (CONTADOR DE DIAS) Y REEVALUA A TODOS
087000*     LOS SOCIOS CON PRESTAMOS ACTIVOS (LAS MULTAS Y LA CLASE
087100*     PUEDEN CAMBIAR SOLO POR EL PASO DEL TIEMPO).
087200 3100-AVANZA-FECHA-I.
087300
087400*     UN PLAZO EN CERO (DEFECTO DE CARGA) SE IGNORA, QUEDA EL ACTUAL.
087500     IF MV-DIAS > ZEROS
087600         ADD MV-DIAS TO WS-FECHA-ACTUAL
087700         PERFORM 3150-ACTUALIZA-TODOS-I
087800                                 THRU 3150-ACTUALIZA-TODOS-F
087900     END-IF.
088000
088100     MOVE 'S'            TO RP-RESULTADO.
088200*     EL REPORTE DE ESTE MOVIMIENTO LLEVA LA NUEVA FECHA DE PROCESO.
088300     MOVE WS-FECHA-ACTUAL TO RP-DET-VALOR.
088400
088500 3100-AVANZA-FECHA-F. EXIT.
088600
088700*-----------------------------------------------------------------
088800 3150-ACTUALIZA-TODOS-I.
088900
089000*     RECORRE TODOS LOS SOCIOS DE LA TABLA PARA REEVALUAR CLASE Y
089100*     SUSPENSION DE CADA UNO CON LA NUEVA FECHA - EL PASO DEL
089200*     TIEMPO PUEDE CONVERTIR UN PRESTAMO VIGENTE EN ATRASADO SIN
089300*     QUE HAYA HABIDO NINGUN MOVIMIENTO SOBRE ESE SOCIO.
089400     PERFORM 3160-VERIFICA-UN-SOCIO-I THRU 3160-VERIFICA-UN-SOCIO-F
089500         VARYING WS-SOCIO-IDX FROM 1 BY 1
089600         UNTIL WS-SOCIO-IDX > WS-CANT-SOCIOS.
089700
089800 3150-ACTUALIZA-TODOS-F. EXIT.
089900
090000*-----------------------------------------------------------------
090100 3160-VERIFICA-UN-SOCIO-I.
090200
090300*     SOLO SE REEVALUA UN SOCIO QUE TENGA AL MENOS UN PRESTAMO
090400*     ACTIVO - UN SOCIO SIN PRESTAMOS NO PUEDE HABERSE ATRASADO Y
090500*     SU CLASIFICACION NO CAMBIA SOLO POR EL PASO DEL TIEMPO.
090600     PERFORM 3700-CUENTA-ACTIVOS-SOCIO-I
090700                             THRU 3700-CUENTA-ACTIVOS-SOCIO-F.
090800
090900*     EL ALTA SOLO CUENTA SOCIOS QUE YA ESTABAN ACTIVOS ANTES DE ESTE.
091000     IF WS-CANT-ACTIVOS-SOCIO > ZEROS
091100         PERFORM 3450-ACTUALIZA-ESTADO-SOCIO-I
091200                                 THRU 3450-ACTUALIZA-ESTADO-SOCIO-F
091300     END-IF.
091400
091500 3160-VERIFICA-UN-SOCIO-F. EXIT.
091600
091700*-----------------------------------------------------------------
091800*     RU - ALTA DE UN NUEVO SOCIO DURANTE LA CORRIDA.
091900 3200-ALTA-SOCIO-I.
092000
092100*     NOMBRE Y EMAIL SON OBLIGATORIOS PARA UN ALTA DE SOCIO VALIDA.
092200     IF MV-NOMBRE = SPACES OR MV-EMAIL = SPACES
092300         MOVE 'F'      TO RP-RESULTADO
092400         MOVE 'NOMBRE O EMAIL EN BLANCO' TO RP-DET-MOTIVO
092500         GO TO 3200-ALTA-SOCIO-F
092600     END-IF.
092700
092800*     EL ALTA DE SOCIO POR RU SIGUE EL MISMO PATRON DE VALORES
092900*     INICIALES QUE LA CARGA DE SEMILLA (2150).
093000     ADD 1 TO WS-CANT-SOCIOS.
093100     SET WS-SOCIO-IDX TO WS-CANT-SOCIOS.
093200
093300*     EL ALTA DE SOCIO POR RU PARTE DE LOS MISMOS VALORES
093400*     INICIALES QUE LA CARGA DE SEMILLA.
093500     MOVE WS-CANT-SOCIOS TO SO-SOCIO-ID (WS-SOCIO-IDX).
093600     MOVE MV-NOMBRE      TO SO-NOMBRE   (WS-SOCIO-IDX).
093700     MOVE MV-EMAIL       TO SO-EMAIL    (WS-SOCIO-IDX).
093800     MOVE 'Y'            TO SO-ACTIVO   (WS-SOCIO-IDX).
093900     MOVE 'NORMAL   '    TO SO-CLASIF   (WS-SOCIO-IDX).
094000     MOVE ZEROS          TO SO-MULTAS   (WS-SOCIO-IDX).
094100
094200*     RP-DET-VALOR LLEVA EL NUEVO SOCIO-ID PARA QUE EL REPORTE
094300*     PERMITA IDENTIFICAR A QUIEN SE LE DIO DE ALTA.
094400     MOVE 'S'                 TO RP-RESULTADO.
094500     MOVE WS-CANT-SOCIOS      TO RP-DET-VALOR.
094600
094700 3200-ALTA-SOCIO-F. EXIT.
094800
094900*-----------------------------------------------------------------
095000*     RW - SOLICITUD DE PRESTAMO DE UNA OBRA. LAS SEIS REGLAS DE
095100*     ELEGIBILIDAD SE DELEGAN EN PGMBREGL.
095200 3300-SOLICITA-OBRA-I.
095300
095400*     EL SOCIO DEL MOVIMIENTO DEBE EXISTIR EN LA TABLA CARGADA.
095500     IF MV-SOCIO-ID = ZEROS OR MV-SOCIO-ID > WS-CANT-SOCIOS
095600         MOVE 'F' TO RP-RESULTADO
095700         MOVE 'SOCIO INEXISTENTE' TO RP-DET-MOTIVO
095800         GO TO 3300-SOLICITA-OBRA-F
095900     END-IF.
096000*     LA OBRA DEL MOVIMIENTO DEBE EXISTIR EN LA TABLA CARGADA.
096100     IF MV-OBRA-ID = ZEROS OR MV-OBRA-ID > WS-CANT-OBRAS
096200         MOVE 'F' TO RP-RESULTADO
096300         MOVE 'OBRA INEXISTENTE' TO RP-DET-MOTIVO
096400         GO TO 3300-SOLICITA-OBRA-F
096500     END-IF.
096600
096700     SET WS-SOCIO-IDX TO MV-SOCIO-ID.
096800*     SE DEJAN FIJOS LOS INDICES DE SOCIO Y OBRA PARA EL RESTO DEL
096900*     PARRAFO.
097000     SET WS-OBRA-IDX  TO MV-OBRA-ID.
097100
097200*     UNA OBRA DADA DE BAJA NO SE PUEDE VOLVER A SOLICITAR.
097300     IF OB-FUE-DADA-BAJA (WS-OBRA-IDX)
097400         MOVE 'F' TO RP-RESULTADO
097500         MOVE 'OBRA DADA DE BAJA' TO RP-DET-MOTIVO
097600         GO TO 3300-SOLICITA-OBRA-F
097700     END-IF.
097800
097900*     ARMA EL AREA LK-AREA-REGLAS CON LOS DATOS QUE PGMBREGL
098000*     NECESITA PARA LAS SEIS REGLAS, Y LO LLAMA POR CALL ESTATICO -
098100     PERFORM 3700-CUENTA-ACTIVOS-SOCIO-I
098200                             THRU 3700-CUENTA-ACTIVOS-SOCIO-F.
098300     PERFORM 3410-BUSCA-PRESTAMO-ACTIVO-I
098400                             THRU 3410-BUSCA-PRESTAMO-ACTIVO-F.
098500
098600*     SI EL SOCIO YA TENIA UN PEDIDO ACTIVO DE LA MISMA OBRA, REGLA 1.
098700     IF WS-PREST-ENCONTRADO-IDX NOT = ZEROS
098800         SET LK-TIENE-DUPLICADO    TO TRUE
098900     ELSE
099000         SET LK-NO-TIENE-DUPLICADO TO TRUE
099100     END-IF.
099200
099300*     LAS SEIS REGLAS DE ELEGIBILIDAD SE VERIFICAN TODAS DE UNA
099400*     SOLA VEZ EN PGMBREGL.CALL, NO PARRAFO POR PARRAFO.
099500     MOVE SO-ACTIVO      (WS-SOCIO-IDX) TO LK-SOCIO-ACTIVO.
099600     MOVE OB-DISP-EJEM   (WS-OBRA-IDX)  TO LK-OBRA-DISPONIBLE.
099700     MOVE WS-CANT-ACTIVOS-SOCIO         TO LK-SOCIO-ACTIVOS.
099800     MOVE OB-CATEGORIA   (WS-OBRA-IDX)  TO LK-OBRA-CATEGORIA.
099900     MOVE OB-PRECIO      (WS-OBRA-IDX)  TO LK-OBRA-PRECIO.
100000     MOVE SO-CLASIF      (WS-SOCIO-IDX) TO LK-SOCIO-CLASIF.
100100     MOVE ZEROS                         TO LK-REGLA-FALLIDA.
100200
100300     CALL WS-PGM-REGLAS USING LK-AREA-REGLAS.
100400
100500*     SI ALGUNA DE LAS SEIS REGLAS FALLO, EL PEDIDO SE RECHAZA.
100600     IF LK-REGLA-FALLIDA NOT = ZEROS
100700         MOVE 'F'            TO RP-RESULTADO
100800         MOVE LK-REGLA-FALLIDA TO RP-DET-VALOR
100900         GO TO 3300-SOLICITA-OBRA-F
101000     END-IF.
101100
101200     PERFORM 3350-CALCULA-PLAZO-I THRU 3350-CALCULA-PLAZO-F.
101300
101400*     SI TODAS LAS REGLAS PASARON, SE DA DE ALTA EL NUEVO PRESTAMO
101500*     CON FECHA DE DEVOLUCION ABIERTA (-1) Y MULTA SIN LIQUIDAR.
101600     ADD 1 TO WS-CANT-PRESTAMOS.
101700     SET WS-PREST-IDX TO WS-CANT-PRESTAMOS.
101800
101900*     EL NUEVO PRESTAMO TOMA EL PROXIMO NUMERO DE LA TABLA Y COPIA
102000*     LOS DATOS DEL MOVIMIENTO RW QUE LO ORIGINO.
102100     MOVE WS-CANT-PRESTAMOS TO PR-PREST-ID    (WS-PREST-IDX).
102200     MOVE MV-SOCIO-ID       TO PR-SOCIO-ID    (WS-PREST-IDX).
102300     MOVE MV-OBRA-ID        TO PR-OBRA-ID     (WS-PREST-IDX).
102400     COMPUTE PR-PLAZO (WS-PREST-IDX)
102500             = WS-FECHA-ACTUAL + WS-PLAZO-DIAS.
102600     MOVE -1                TO PR-FECHA-DEVOL (WS-PREST-IDX).
102700     MOVE 'N'                TO PR-MULTA-LIQ   (WS-PREST-IDX).
102800     MOVE 'N'                TO PR-PURGADO     (WS-PREST-IDX).
102900
103000*     BAJA UN EJEMPLAR DISPONIBLE POR EL PRESTAMO RECIEN OTORGADO.
103100     SUBTRACT 1 FROM OB-DISP-EJEM (WS-OBRA-IDX).
103200
103300     MOVE 'S'                          TO RP-RESULTADO.
103400     MOVE PR-PLAZO (WS-PREST-IDX)      TO RP-DET-VALOR.
103500
103600 3300-SOLICITA-OBRA-F. EXIT.
103700
103800*-----------------------------------------------------------------
103900*     PLAZO SEGUN LA CANTIDAD TOTAL DE EJEMPLARES DE LA OBRA -
104000*     LOS TRES TRAMOS SON IGUALES PARA LAS TRES CLASIFICACIONES,
104100*     SOLO CAMBIA CUAL COLUMNA DE CT-TABLA-LIMITES SE USA.
104200 3350-CALCULA-PLAZO-I.
104300
104400*     LA COLUMNA DE CT-TABLA-LIMITES A USAR DEPENDE DE LA CLASE.
104500     EVALUATE TRUE
104600         WHEN SO-CLASIF (WS-SOCIO-IDX) = 'NORMAL   '
104700             SET CT-LIM-IDX TO 1
104800         WHEN SO-CLASIF (WS-SOCIO-IDX) = 'FALTOSO  '
104900             SET CT-LIM-IDX TO 2
105000         WHEN SO-CLASIF (WS-SOCIO-IDX) = 'CUMPRIDOR'
105100             SET CT-LIM-IDX TO 3
105200         WHEN OTHER
105300             SET CT-LIM-IDX TO 1
105400     END-EVALUATE.
105500
105600*     EL TRAMO (1, 2 O 3) DEPENDE DEL TOTAL DE EJEMPLARES DE LA OBRA.
105700     EVALUATE TRUE
105800         WHEN OB-TOTAL-EJEM (WS-OBRA-IDX) = 1
105900             MOVE CT-LIM-PLAZO1 (CT-LIM-IDX) TO WS-PLAZO-DIAS
106000         WHEN OB-TOTAL-EJEM (WS-OBRA-IDX) <= 5
106100             MOVE CT-LIM-PLAZO2 (CT-LIM-IDX) TO WS-PLAZO-DIAS
106200         WHEN OTHER
106300             MOVE CT-LIM-PLAZO3 (CT-LIM-IDX) TO WS-PLAZO-DIAS
106400     END-EVALUATE.
106500
106600 3350-CALCULA-PLAZO-F. EXIT.
106700
106800*-----------------------------------------------------------------
106900*     BUSCA, ENTRE LOS PRESTAMOS DEL SOCIO WS-SOCIO-IDX, UNO
107000*     ABIERTO DE LA OBRA WS-OBRA-IDX (PARA LA REGLA DE DUPLICADO
107100*     Y PARA LA DEVOLUCION).
107200*     RECORRE LA TABLA DE PRESTAMOS DE ATRAS HACIA ADELANTE (EL
107300*     MAS RECIENTE PRIMERO) BUSCANDO UNO ABIERTO DE ESA OBRA/SOCIO.
107400 3410-BUSCA-PRESTAMO-ACTIVO-I.
107500*     BARRE LA TABLA DE PRESTAMOS DE ATRAS HACIA ADELANTE PARA
107600*     ENCONTRAR EL MAS RECIENTE ABIERTO DE ESTE SOCIO/OBRA (3415).
107700
107800     MOVE ZEROS TO WS-PREST-ENCONTRADO-IDX.
107900
108000     PERFORM 3415-EXAMINA-UNO-I THRU 3415-EXAMINA-UNO-F
108100         VARYING WS-PREST-IDX FROM WS-CANT-PRESTAMOS BY -1
108200         UNTIL WS-PREST-IDX < 1
108300            OR WS-PREST-ENCONTRADO-IDX NOT = ZEROS.
108400
108500 3410-BUSCA-PRESTAMO-ACTIVO-F. EXIT.
108600
108700*-----------------------------------------------------------------
108800 3415-EXAMINA-UNO-I.
108900
109000*     COMPARA UN PRESTAMO DE LA TABLA CONTRA EL SOCIO Y LA OBRA
109100*     BUSCADOS; SOLO CUENTA SI SIGUE ABIERTO (FECHA DE DEVOLUCION
109200*     = -1) Y NO FUE PURGADO POR BAJA DE LA OBRA.
109300     IF PR-SOCIO-ID (WS-PREST-IDX) = MV-SOCIO-ID
109400        AND PR-OBRA-ID (WS-PREST-IDX) = MV-OBRA-ID
109500        AND PR-FECHA-DEVOL (WS-PREST-IDX) = -1
109600        AND PR-ESTA-PURGADO (WS-PREST-IDX) NOT = 'Y'
109700         MOVE WS-PREST-IDX TO WS-PREST-ENCONTRADO-IDX
109800     END-IF.
109900
110000 3415-EXAMINA-UNO-F. EXIT.
110100
110200*-----------------------------------------------------------------
110300*     XW - DEVOLUCION DE UNA OBRA PRESTADA.
110400 3400-DEVUELVE-OBRA-I.
110500
110600*     MISMA VALIDACION DE EXISTENCIA DE SOCIO QUE EN SOLICITA-OBRA.
110700     IF MV-SOCIO-ID = ZEROS OR MV-SOCIO-ID > WS-CANT-SOCIOS
110800         MOVE 'F' TO RP-RESULTADO
110900         MOVE 'SOCIO INEXISTENTE' TO RP-DET-MOTIVO
111000         GO TO 3400-DEVUELVE-OBRA-F
111100     END-IF.
111200*     MISMA VALIDACION DE EXISTENCIA DE OBRA QUE EN SOLICITA-OBRA.
111300     IF MV-OBRA-ID = ZEROS OR MV-OBRA-ID > WS-CANT-OBRAS
111400         MOVE 'F' TO RP-RESULTADO
111500         MOVE 'OBRA INEXISTENTE' TO RP-DET-MOTIVO
111600         GO TO 3400-DEVUELVE-OBRA-F
111700     END-IF.
111800
111900     SET WS-SOCIO-IDX TO MV-SOCIO-ID.
112000*     SE DEJAN FIJOS LOS INDICES DE SOCIO Y OBRA PARA EL RESTO DEL
112100*     PARRAFO.
112200     SET WS-OBRA-IDX  TO MV-OBRA-ID.
112300
112400*     UBICA CUAL DE LOS PRESTAMOS ACTIVOS DEL SOCIO ES DE ESTA OBRA.
112500     PERFORM 3410-BUSCA-PRESTAMO-ACTIVO-I
112600                             THRU 3410-BUSCA-PRESTAMO-ACTIVO-F.
112700
112800*     NO SE PUEDE DEVOLVER UNA OBRA QUE EL SOCIO NO TIENE PRESTADA.
112900     IF WS-PREST-ENCONTRADO-IDX = ZEROS
113000         MOVE 'F' TO RP-RESULTADO
113100         MOVE 'NO HAY PRESTAMO ABIERTO DE ESA OBRA'
113200              TO RP-DET-MOTIVO
113300         GO TO 3400-DEVUELVE-OBRA-F
113400     END-IF.
113500
113600     SET WS-PREST-IDX TO WS-PREST-ENCONTRADO-IDX.
113700
113800*     REGISTRA LA FECHA DE DEVOLUCION EFECTIVA - YA NO QUEDA EN
113900*     -1 (ABIERTO).
114000     MOVE WS-FECHA-ACTUAL TO PR-FECHA-DEVOL (WS-PREST-IDX).
114100
114200     PERFORM 3420-CALCULA-MULTA-I THRU 3420-CALCULA-MULTA-F.
114300
114400*     LA OBRA DEVUELTA LIBERA UN EJEMPLAR DISPONIBLE.
114500     ADD 1 TO OB-DISP-EJEM (WS-OBRA-IDX).
114600
114700*     LA DEVOLUCION PUEDE CAMBIAR LA CLASE DEL SOCIO Y, POR LA
114800*     CLASE O POR MULTA IMPAGA, SU ESTADO ACTIVO/SUSPENDIDO.
114900     PERFORM 3450-ACTUALIZA-ESTADO-SOCIO-I
115000                             THRU 3450-ACTUALIZA-ESTADO-SOCIO-F.
115100
115200     MOVE 'S'                     TO RP-RESULTADO.
115300     MOVE WS-MULTA-CALCULADA      TO RP-DET-VALOR.
115400
115500 3400-DEVUELVE-OBRA-F. EXIT.
115600
115700*-----------------------------------------------------------------
115800*     MULTA = (FECHA DE DEVOLUCION - PLAZO) * 5, SOLO SI LLEGO
115900*     ATRASADA. SE ACUMULA EN SO-MULTAS DEL SOCIO.
116000 3420-CALCULA-MULTA-I.
116100
116200     MOVE ZEROS TO WS-MULTA-CALCULADA.
116300
116400*     SI LA FECHA ACTUAL YA PASO EL PLAZO, LA DEVOLUCION ES ATRASADA.
116500     IF WS-FECHA-ACTUAL > PR-PLAZO (WS-PREST-IDX)
116600        AND PR-MULTA-PENDIENTE (WS-PREST-IDX)
116700         COMPUTE WS-MULTA-CALCULADA =
116800             (WS-FECHA-ACTUAL - PR-PLAZO (WS-PREST-IDX)) * 5
116900         ADD WS-MULTA-CALCULADA TO SO-MULTAS (WS-SOCIO-IDX)
117000     ELSE
117100*     SI NO HUBO ATRASO Y NO HABIA MULTA PENDIENTE, QUEDA
117200*     LIQUIDADO DE UNA VEZ, SIN GENERAR NUEVA DEUDA.
117300         MOVE 'Y' TO PR-MULTA-LIQ (WS-PREST-IDX)
117400     END-IF.
117500
117600 3420-CALCULA-MULTA-F. EXIT.
117700
117800*-----------------------------------------------------------------
117900*     REEVALUA CLASIFICACION Y SUSPENSION DEL SOCIO WS-SOCIO-IDX,
118000*     EN ESE ORDEN (LA SUSPENSION DEPENDE DE LA CLASE VIGENTE).
118100 3450-ACTUALIZA-ESTADO-SOCIO-I.
118200
118300     PERFORM 3470-REEVALUA-CLASE-I THRU 3470-REEVALUA-CLASE-F.
118400     PERFORM 3460-VERIFICA-SUSPENSION-I
118500                             THRU 3460-VERIFICA-SUSPENSION-F.
118600
118700 3450-ACTUALIZA-ESTADO-SOCIO-F. EXIT.
118800
118900*-----------------------------------------------------------------
119000*     UN SOCIO QUEDA SUSPENDIDO SI TIENE MULTAS PENDIENTES O SI
119100*     TIENE ALGUN PRESTAMO ACTIVO ATRASADO; SI NO, ACTIVO.
119200 3460-VERIFICA-SUSPENSION-I.
119300*     REEVALUA SI EL SOCIO DEBE QUEDAR SUSPENDIDO - SE LLAMA TRAS
119400*     CADA DEVOLUCION, PAGO DE MULTA Y AVANCE DE FECHA.
119500
119600     SET WS-NO-FUE-ATRASADO TO TRUE.
119700
119800*     RECORRE TODOS LOS PRESTAMOS ACTIVOS DEL SOCIO - BASTA QUE
119900*     UNO ESTE ATRASADO PARA QUE CORRESPONDA SUSPENDER.
120000     PERFORM 3490-ESTA-ATRASADO-I THRU 3490-ESTA-ATRASADO-F
120100         VARYING WS-PREST-IDX FROM 1 BY 1
120200         UNTIL WS-PREST-IDX > WS-CANT-PRESTAMOS
120300            OR WS-FUE-ATRASADO.
120400
120500*     SOLO SE LIQUIDA MULTA SI YA HABIA DEUDA PREVIA O ESTE ATRASO.
120600     IF SO-MULTAS (WS-SOCIO-IDX) > ZEROS OR WS-FUE-ATRASADO
120700         MOVE 'N' TO SO-ACTIVO (WS-SOCIO-IDX)
120800     ELSE
120900         MOVE 'Y' TO SO-ACTIVO (WS-SOCIO-IDX)
121000     END-IF.
121100
121200 3460-VERIFICA-SUSPENSION-F. EXIT.
121300
121400*-----------------------------------------------------------------
121500 3490-ESTA-ATRASADO-I.
121600
121700*     BUSCA EL PRESTAMO DEVUELTO DENTRO DE LA TABLA DE PRESTAMOS.
121800     IF PR-SOCIO-ID (WS-PREST-IDX) = SO-SOCIO-ID (WS-SOCIO-IDX)
121900        AND PR-FECHA-DEVOL (WS-PREST-IDX) = -1
122000        AND PR-ESTA-PURGADO (WS-PREST-IDX) NOT = 'Y'
122100        AND WS-FECHA-ACTUAL > PR-PLAZO (WS-PREST-IDX)
122200         SET WS-FUE-ATRASADO TO TRUE
122300     END-IF.
122400
122500 3490-ESTA-ATRASADO-F. EXIT.
122600
122700*-----------------------------------------------------------------
122800*     MAQUINA DE ESTADOS DE CLASIFICACION DEL SOCIO. SE APLICA
122900*     UNA SOLA TRANSICION POR LLAMADA, PERO CUANDO UN SOCIO CAE
123000*     EN NORMAL (VINIENDO DE FALTOSO O DE CUMPRIDOR) SE VUELVE A
123100*     PROBAR DE INMEDIATO TODA LA CADENA NORMAL: PRIMERO SI YA
123200*     CALIFICA PARA FALTOSO, Y SOLO SI NO, SI YA CALIFICA PARA
123300*     CUMPRIDOR (ASI LO PIDE LA REGLA DE NEGOCIO - VER SIS-0419).
123400 3470-REEVALUA-CLASE-I.
123500
123600*     REEVALUA LA CLASE DEL SOCIO SEGUN SU CLASE ACTUAL.
123700     EVALUATE TRUE
123800         WHEN SO-CLASE-NORMAL (WS-SOCIO-IDX)
123900             PERFORM 3471-CHECK-NORMAL-A-FALTOSO-I
124000                                 THRU 3471-CHECK-NORMAL-A-FALTOSO-F
124100*     SI NO CAYO EN FALTOSO, PRUEBA SI YA CALIFICA PARA CUMPRIDOR.
124200             IF NOT SO-CLASE-FALTOSO (WS-SOCIO-IDX)
124300                 PERFORM 3472-CHECK-NORMAL-A-CUMPRIDOR-I
124400                             THRU 3472-CHECK-NORMAL-A-CUMPRIDOR-F
124500             END-IF
124600         WHEN SO-CLASE-FALTOSO (WS-SOCIO-IDX)
124700             PERFORM 3473-CHECK-FALTOSO-A-NORMAL-I
124800                                 THRU 3473-CHECK-FALTOSO-A-NORMAL-F
124900*     SI LA CLASE QUEDO EN NORMAL, PRUEBA SI YA CALIFICA PARA
125000*     SUBIR A CUMPRIDOR (3472).
125100             IF SO-CLASE-NORMAL (WS-SOCIO-IDX)
125200                 PERFORM 3472-CHECK-NORMAL-A-CUMPRIDOR-I
125300                             THRU 3472-CHECK-NORMAL-A-CUMPRIDOR-F
125400             END-IF
125500         WHEN SO-CLASE-CUMPRIDOR (WS-SOCIO-IDX)
125600             PERFORM 3474-CHECK-CUMPRIDOR-A-NORMAL-I
125700                               THRU 3474-CHECK-CUMPRIDOR-A-NORMAL-F
125800*10/11/05 S.NAVARRO SIS-0419 - AL BAJAR A NORMAL SE DEBE VOLVER A
125900*         PROBAR TODA LA CADENA NORMAL, EMPEZANDO POR FALTOSO, NO
126000*         SOLO CUMPRIDOR. LA CONDICION DE NORMAL->FALTOSO (3 DE 3)
126100*         ES UN SUBCONJUNTO DE LA DE CUMPRIDOR->NORMAL (1 DE 5), UN
126200*         SOCIO PUEDE CAER DIRECTO A FALTOSO EN LA MISMA CORRIDA.
126300             IF SO-CLASE-NORMAL (WS-SOCIO-IDX)
126400                 PERFORM 3471-CHECK-NORMAL-A-FALTOSO-I
126500                             THRU 3471-CHECK-NORMAL-A-FALTOSO-F
126600*     SI NO CAYO EN FALTOSO, PRUEBA SI YA CALIFICA PARA CUMPRIDOR.
126700                 IF NOT SO-CLASE-FALTOSO (WS-SOCIO-IDX)
126800                     PERFORM 3472-CHECK-NORMAL-A-CUMPRIDOR-I
126900                                 THRU 3472-CHECK-NORMAL-A-CUMPRIDOR-F
127000                 END-IF
127100             END-IF
127200     END-EVALUATE.
127300
127400 3470-REEVALUA-CLASE-F. EXIT.
127500
127600*-----------------------------------------------------------------
127700*     NORMAL -> FALTOSO SI LOS 3 PRESTAMOS MAS RECIENTES DEL
127800*     SOCIO (DEVUELTOS O NO) LLEGARON ATRASADOS.
127900 3471-CHECK-NORMAL-A-FALTOSO-I.
128000
128100     MOVE 3 TO WS-HIST-LIMITE-N.
128200     PERFORM 3480-CUENTA-ATRASADOS-N-I
128300                             THRU 3480-CUENTA-ATRASADOS-N-F.
128400
128500*     LOS 3 PRESTAMOS MAS RECIENTES ATRASADOS BAJAN A FALTOSO.
128600     IF WS-HIST-CONT = 3 AND WS-HIST-ATRASADOS = 3
128700         MOVE 'FALTOSO  ' TO SO-CLASIF (WS-SOCIO-IDX)
128800     END-IF.
128900
129000 3471-CHECK-NORMAL-A-FALTOSO-F. EXIT.
129100
129200*-----------------------------------------------------------------
129300*     NORMAL -> CUMPRIDOR SI LOS 5 PRESTAMOS MAS RECIENTES DEL
129400*     SOCIO SE DEVOLVIERON A TIEMPO (RACHA DESDE EL MAS RECIENTE).
129500 3472-CHECK-NORMAL-A-CUMPRIDOR-I.
129600
129700     MOVE 5 TO WS-HIST-LIMITE-N.
129800     PERFORM 3495-CUENTA-RACHA-ONTIME-I
129900                             THRU 3495-CUENTA-RACHA-ONTIME-F.
130000
130100*     5 PRESTAMOS SEGUIDOS A TIEMPO SUBEN A CUMPRIDOR.
130200     IF WS-HIST-RACHA = 5
130300         MOVE 'CUMPRIDOR' TO SO-CLASIF (WS-SOCIO-IDX)
130400     END-IF.
130500
130600 3472-CHECK-NORMAL-A-CUMPRIDOR-F. EXIT.
130700
130800*-----------------------------------------------------------------
130900*     FALTOSO -> NORMAL SI LOS 3 PRESTAMOS MAS RECIENTES SE
131000*     DEVOLVIERON A TIEMPO.
131100 3473-CHECK-FALTOSO-A-NORMAL-I.
131200
131300     MOVE 3 TO WS-HIST-LIMITE-N.
131400     PERFORM 3495-CUENTA-RACHA-ONTIME-I
131500                             THRU 3495-CUENTA-RACHA-ONTIME-F.
131600
131700*     3 PRESTAMOS SEGUIDOS A TIEMPO BAJAN DE FALTOSO A NORMAL.
131800     IF WS-HIST-RACHA = 3
131900         MOVE 'NORMAL   ' TO SO-CLASIF (WS-SOCIO-IDX)
132000     END-IF.
132100
132200 3473-CHECK-FALTOSO-A-NORMAL-F. EXIT.
132300
132400*-----------------------------------------------------------------
132500*     CUMPRIDOR -> NORMAL SI ALGUNO DE LOS 5 PRESTAMOS MAS
132600*     RECIENTES LLEGO ATRASADO.
132700 3474-CHECK-CUMPRIDOR-A-NORMAL-I.
132800
132900     MOVE 5 TO WS-HIST-LIMITE-N.
133000     PERFORM 3480-CUENTA-ATRASADOS-N-I
133100                             THRU 3480-CUENTA-ATRASADOS-N-F.
133200
133300*     CUALQUIER ATRASO EN LOS ULTIMOS 5 BAJA DE CUMPRIDOR A NORMAL.
133400     IF WS-HIST-ATRASADOS > ZEROS
133500         MOVE 'NORMAL   ' TO SO-CLASIF (WS-SOCIO-IDX)
133600     END-IF.
133700
133800 3474-CHECK-CUMPRIDOR-A-NORMAL-F. EXIT.
133900
134000*-----------------------------------------------------------------
134100*     CUENTA CUANTOS DE LOS WS-HIST-LIMITE-N PRESTAMOS MAS
134200*     RECIENTES DEL SOCIO LLEGARON ATRASADOS (DEVUELTOS O NO).
134300*     WS-HIST-CONT LLEVA CUANTOS SE PUDIERON EXAMINAR EN TOTAL.
134400*     CUENTA, ENTRE LOS WS-HIST-LIMITE-N PRESTAMOS MAS RECIENTES
134500*     DEL SOCIO, CUANTOS TERMINARON ATRASADOS (VER 3471/3474).
134600 3480-CUENTA-ATRASADOS-N-I.
134700*     RECORRE LOS ULTIMOS N PRESTAMOS DEL SOCIO CONTANDO CUANTOS
134800*     LLEGARON ATRASADOS (3485).
134900
135000     MOVE ZEROS TO WS-HIST-CONT WS-HIST-ATRASADOS.
135100
135200     PERFORM 3485-EXAMINA-ATRASADO-I THRU 3485-EXAMINA-ATRASADO-F
135300         VARYING WS-PREST-IDX FROM WS-CANT-PRESTAMOS BY -1
135400         UNTIL WS-PREST-IDX < 1
135500            OR WS-HIST-CONT >= WS-HIST-LIMITE-N.
135600
135700 3480-CUENTA-ATRASADOS-N-F. EXIT.
135800
135900*-----------------------------------------------------------------
136000 3485-EXAMINA-ATRASADO-I.
136100
136200*     UN PRESTAMO CUENTA COMO ATRASADO SI, DEVUELTO O NO, LA FECHA
136300*     QUE CORRESPONDE (LA DE DEVOLUCION SI YA CERRO, O LA FECHA
136400*     ACTUAL DEL PROCESO SI SIGUE ABIERTO) SUPERO EL PLAZO.
136500     IF PR-SOCIO-ID (WS-PREST-IDX) = SO-SOCIO-ID (WS-SOCIO-IDX)
136600        AND PR-ESTA-PURGADO (WS-PREST-IDX) NOT = 'Y'
136700         ADD 1 TO WS-HIST-CONT
136800*     -1 SIGNIFICA PRESTAMO AUN ABIERTO, NO CUENTA PARA EL HISTORIAL.
136900         IF PR-FECHA-DEVOL (WS-PREST-IDX) NOT = -1
137000*     DISTINGUE DEVUELTO A TIEMPO DE DEVUELTO CON ATRASO.
137100             IF PR-FECHA-DEVOL (WS-PREST-IDX)
137200                                 > PR-PLAZO (WS-PREST-IDX)
137300                 ADD 1 TO WS-HIST-ATRASADOS
137400             END-IF
137500         ELSE
137600*     UN PRESTAMO ABIERTO QUE YA PASO SU PLAZO CUENTA COMO ATRASADO.
137700             IF WS-FECHA-ACTUAL > PR-PLAZO (WS-PREST-IDX)
137800                 ADD 1 TO WS-HIST-ATRASADOS
137900             END-IF
138000         END-IF
138100     END-IF.
138200
138300 3485-EXAMINA-ATRASADO-F. EXIT.
138400
138500*-----------------------------------------------------------------
138600*     CUENTA LA RACHA DE PRESTAMOS A TIEMPO, EMPEZANDO POR EL
138700*     MAS RECIENTE, HASTA EL PRIMER ATRASO O HASTA LLEGAR AL
138800*     LIMITE PEDIDO (WS-HIST-LIMITE-N).
138900*     CUENTA, DESDE EL PRESTAMO MAS RECIENTE HACIA ATRAS, LA
139000*     RACHA DE ENTREGAS A TIEMPO SIN INTERRUPCION (VER 3472/3473).
139100 3495-CUENTA-RACHA-ONTIME-I.
139200*     RECORRE LOS ULTIMOS N PRESTAMOS DEL SOCIO EN ORDEN INVERSO
139300*     SUMANDO LA RACHA DE ENTREGAS A TIEMPO (3497).
139400
139500     MOVE ZEROS TO WS-HIST-RACHA.
139600     SET WS-HIST-NO-CORTO TO TRUE.
139700
139800     PERFORM 3497-EXAMINA-RACHA-I THRU 3497-EXAMINA-RACHA-F
139900         VARYING WS-PREST-IDX FROM WS-CANT-PRESTAMOS BY -1
140000         UNTIL WS-PREST-IDX < 1
140100            OR WS-HIST-RACHA >= WS-HIST-LIMITE-N
140200            OR WS-HIST-SE-CORTO.
140300
140400 3495-CUENTA-RACHA-ONTIME-F. EXIT.
140500
140600*-----------------------------------------------------------------
140700 3497-EXAMINA-RACHA-I.
140800
140900*     UN PRESTAMO ABIERTO O DEVUELTO TARDE CORTA LA RACHA DE
141000*     ENTREGAS A TIEMPO; SOLO UNO YA DEVUELTO Y EN TERMINO SUMA A
141100*     LA RACHA. LOS PRESTAMOS PURGADOS SE IGNORAN POR COMPLETO.
141200     IF PR-SOCIO-ID (WS-PREST-IDX) = SO-SOCIO-ID (WS-SOCIO-IDX)
141300        AND PR-ESTA-PURGADO (WS-PREST-IDX) NOT = 'Y'
141400*     MISMO FILTRO DE -1 (ABIERTO) QUE EN 3485-EXAMINA-ATRASADO-I.
141500         IF PR-FECHA-DEVOL (WS-PREST-IDX) NOT = -1
141600            AND PR-FECHA-DEVOL (WS-PREST-IDX)
141700                                 NOT > PR-PLAZO (WS-PREST-IDX)
141800             ADD 1 TO WS-HIST-RACHA
141900         ELSE
142000             SET WS-HIST-SE-CORTO TO TRUE
142100         END-IF
142200     END-IF.
142300
142400 3497-EXAMINA-RACHA-F. EXIT.
142500
142600*-----------------------------------------------------------------
142700*     PF - PAGO DE MULTAS PENDIENTES DEL SOCIO.
142800 3500-PAGA-MULTA-I.
142900
143000*     EL SOCIO DEL PAGO DEBE EXISTIR EN LA TABLA CARGADA.
143100     IF MV-SOCIO-ID = ZEROS OR MV-SOCIO-ID > WS-CANT-SOCIOS
143200         MOVE 'F' TO RP-RESULTADO
143300         MOVE 'SOCIO INEXISTENTE' TO RP-DET-MOTIVO
143400         GO TO 3500-PAGA-MULTA-F
143500     END-IF.
143600
143700     SET WS-SOCIO-IDX TO MV-SOCIO-ID.
143800
143900*     UN SOCIO SUSPENDIDO NO PUEDE PAGAR MULTAS POR ESTE CANAL.
144000     IF SO-ESTA-ACTIVO (WS-SOCIO-IDX)
144100         MOVE 'F' TO RP-RESULTADO
144200         MOVE 'EL SOCIO NO TIENE MULTAS PENDIENTES'
144300              TO RP-DET-MOTIVO
144400         GO TO 3500-PAGA-MULTA-F
144500     END-IF.
144600
144700     PERFORM 3510-LIQUIDA-PRESTAMOS-I
144800                             THRU 3510-LIQUIDA-PRESTAMOS-F.
144900
145000     MOVE ZEROS TO SO-MULTAS (WS-SOCIO-IDX).
145100
145200     PERFORM 3460-VERIFICA-SUSPENSION-I
145300                             THRU 3460-VERIFICA-SUSPENSION-F.
145400
145500     MOVE 'S'            TO RP-RESULTADO.
145600*     SIN MULTA, EL DETALLE DEL REPORTE QUEDA EN CERO.
145700     MOVE ZEROS          TO RP-DET-VALOR.
145800
145900 3500-PAGA-MULTA-F. EXIT.
146000
146100*-----------------------------------------------------------------
146200 3510-LIQUIDA-PRESTAMOS-I.
146300
146400*     RECORRE TODA LA TABLA DE PRESTAMOS BUSCANDO LOS DEL SOCIO
146500*     QUE PAGA (3500-PAGA-MULTA-I) PARA LIQUIDARLOS UNO POR UNO.
146600     PERFORM 3515-LIQUIDA-UNO-I THRU 3515-LIQUIDA-UNO-F
146700         VARYING WS-PREST-IDX FROM 1 BY 1
146800         UNTIL WS-PREST-IDX > WS-CANT-PRESTAMOS.
146900
147000 3510-LIQUIDA-PRESTAMOS-F. EXIT.
147100
147200*-----------------------------------------------------------------
147300*03/11/05  S.NAVARRO  SIS-0417 - SOLO SE LIQUIDA UN PRESTAMO YA
147400*          DEVUELTO. UNO ABIERTO (PR-FECHA-DEVOL = -1) NO TIENE
147500*          MULTA CALCULADA TODAVIA (VER 3420) Y NO DEBE MARCARSE
147600*          COMO LIQUIDADO O LA DEVOLUCION TARDIA FUTURA NO
147700*          COBRARIA SU MULTA.
147800 3515-LIQUIDA-UNO-I.
147900
148000*     BUSCA EL PRESTAMO AL QUE SE LE APLICA EL PAGO.
148100     IF PR-SOCIO-ID (WS-PREST-IDX) = SO-SOCIO-ID (WS-SOCIO-IDX)
148200        AND PR-FECHA-DEVOL (WS-PREST-IDX) NOT = -1
148300        AND PR-MULTA-PENDIENTE (WS-PREST-IDX)
148400         MOVE 'Y' TO PR-MULTA-LIQ (WS-PREST-IDX)
148500     END-IF.
148600
148700 3515-LIQUIDA-UNO-F. EXIT.
148800
148900*-----------------------------------------------------------------
149000*     CI - AJUSTE DE INVENTARIO DE UNA OBRA (ALTA O BAJA DE
149100*     EJEMPLARES). SI EL TOTAL LLEGA A CERO, LA OBRA SE PURGA.
149200 3600-AJUSTA-INVENTARIO-I.
149300
149400*     LA OBRA DEL AJUSTE DEBE EXISTIR EN LA TABLA CARGADA.
149500     IF MV-OBRA-ID = ZEROS OR MV-OBRA-ID > WS-CANT-OBRAS
149600         MOVE 'F' TO RP-RESULTADO
149700         MOVE 'OBRA INEXISTENTE' TO RP-DET-MOTIVO
149800         GO TO 3600-AJUSTA-INVENTARIO-F
149900     END-IF.
150000
150100     SET WS-OBRA-IDX TO MV-OBRA-ID.
150200
150300*     NO SE PUEDE AJUSTAR EL INVENTARIO DE UNA OBRA DADA DE BAJA.
150400     IF OB-FUE-DADA-BAJA (WS-OBRA-IDX)
150500         MOVE 'F' TO RP-RESULTADO
150600         MOVE 'OBRA DADA DE BAJA' TO RP-DET-MOTIVO
150700         GO TO 3600-AJUSTA-INVENTARIO-F
150800     END-IF.
150900
151000     COMPUTE WS-DISP-NUEVA =
151100             OB-DISP-EJEM (WS-OBRA-IDX) + MV-CANTIDAD.
151200
151300*     LA NUEVA DISPONIBILIDAD NUNCA PUEDE QUEDAR NEGATIVA.
151400     IF WS-DISP-NUEVA < ZEROS
151500         MOVE 'F' TO RP-RESULTADO
151600         MOVE 'AJUSTE DEJARIA EJEMPLARES DISPONIBLES NEGATIVOS'
151700              TO RP-DET-MOTIVO
151800         GO TO 3600-AJUSTA-INVENTARIO-F
151900     END-IF.
152000
152100     ADD MV-CANTIDAD TO OB-TOTAL-EJEM (WS-OBRA-IDX).
152200*     LA NUEVA DISPONIBILIDAD YA VALIDADA QUEDA GRABADA.
152300     MOVE WS-DISP-NUEVA TO OB-DISP-EJEM (WS-OBRA-IDX).
152400
152500*     UNA OBRA SIN EJEMPLARES YA NO TIENE PRESTAMOS QUE LIQUIDAR.
152600     IF OB-TOTAL-EJEM (WS-OBRA-IDX) = ZEROS
152700         PERFORM 3650-PURGA-OBRA-I THRU 3650-PURGA-OBRA-F
152800     END-IF.
152900
153000     MOVE 'S'                             TO RP-RESULTADO.
153100*     EL REPORTE INFORMA EL NUEVO TOTAL DE EJEMPLARES.
153200     MOVE OB-TOTAL-EJEM (WS-OBRA-IDX)     TO RP-DET-VALOR.
153300
153400 3600-AJUSTA-INVENTARIO-F. EXIT.
153500
153600*-----------------------------------------------------------------
153700*     LA OBRA SE QUEDO SIN EJEMPLARES - SE DA DE BAJA, SE PURGAN
153800*     SUS PRESTAMOS (YA NO SE GRABAN EN EL CATALOGO) Y SE
153900*     DESVINCULAN SUS AUTORES/DIRECTORES.
154000*     BAJA DEFINITIVA DE UNA OBRA (POR AGOTAMIENTO O DECISION DE
154100*     LA BIBLIOTECA) - MARCA NO VIGENTE Y LIMPIA TODO LO QUE LA
154200*     REFERENCIABA: SUS PRESTAMOS Y SUS VINCULOS DE AUTOR.
154300 3650-PURGA-OBRA-I.
154400*     UNA OBRA DADA DE BAJA (CI CON CANTIDAD EN CERO) YA NO SE
154500*     OFRECE EN PRESTAMO - SE MARCA NO VIGENTE ANTES DE LIMPIAR LO
154600*     QUE LA REFERENCIABA.
154700
154800     MOVE 'N' TO OB-VIGENTE (WS-OBRA-IDX).
154900
155000     PERFORM 3660-PURGA-PRESTAMOS-OBRA-I
155100                             THRU 3660-PURGA-PRESTAMOS-OBRA-F.
155200*     LOS AUTORES/DIRECTORES VINCULADOS PIERDEN ESTA OBRA.
155300     PERFORM 3670-DESVINCULA-AUTORES-I
155400                             THRU 3670-DESVINCULA-AUTORES-F.
155500
155600 3650-PURGA-OBRA-F. EXIT.
155700
155800*-----------------------------------------------------------------
155900 3660-PURGA-PRESTAMOS-OBRA-I.
156000
156100*     MARCA COMO PURGADO TODO PRESTAMO DE LA OBRA DADA DE BAJA -
156200*     INCLUYE LOS YA DEVUELTOS, PORQUE NINGUNO DE LA OBRA DEBE
156300*     VOLVER A GRABARSE EN EL CATALOGO NI CONTARSE EN EL HISTORIAL.
156400     PERFORM 3665-PURGA-UNO-I THRU 3665-PURGA-UNO-F
156500         VARYING WS-PREST-IDX FROM 1 BY 1
156600         UNTIL WS-PREST-IDX > WS-CANT-PRESTAMOS.
156700
156800 3660-PURGA-PRESTAMOS-OBRA-F. EXIT.
156900
157000*-----------------------------------------------------------------
157100 3665-PURGA-UNO-I.
157200
157300*     SI EL PRESTAMO ES DE LA OBRA QUE SE ESTA DANDO DE BAJA, SE
157400*     MARCA PURGADO. NO IMPORTA SI ESTA ABIERTO O DEVUELTO.
157500     IF PR-OBRA-ID (WS-PREST-IDX) = OB-OBRA-ID (WS-OBRA-IDX)
157600         MOVE 'Y' TO PR-PURGADO (WS-PREST-IDX)
157700     END-IF.
157800
157900 3665-PURGA-UNO-F. EXIT.
158000
158100*-----------------------------------------------------------------
158200 3670-DESVINCULA-AUTORES-I.
158300
158400*     RECORRE LOS OB-NUM-AUTORES AUTORES/DIRECTORES VINCULADOS A LA
158500*     OBRA QUE SE DA DE BAJA Y LES DESCUENTA UNA OBRA VIGENTE CADA
158600*     UNO (3675). UN AUTOR SIN OBRAS VIGENTES QUEDA NO VIGENTE.
158700     PERFORM 3675-DESVINCULA-UNO-I THRU 3675-DESVINCULA-UNO-F
158800         VARYING WS-AUTOR-SUB-IDX FROM 1 BY 1
158900         UNTIL WS-AUTOR-SUB-IDX > OB-NUM-AUTORES (WS-OBRA-IDX).
159000
159100 3670-DESVINCULA-AUTORES-F. EXIT.
159200
159300*-----------------------------------------------------------------
159400 3675-DESVINCULA-UNO-I.
159500
159600*     DESCUENTA UNA OBRA DEL CONTADOR DEL AUTOR/DIRECTOR EN EL
159700*     SUBINDICE WS-AUTOR-SUB-IDX DE LA OBRA; SI EL CONTADOR LLEGA A
159800*     CERO, EL AUTOR SE MARCA NO VIGENTE (YA NO TIENE NADA EN
159900*     CATALOGO Y NO SE GRABA EN LA PROXIMA CORRIDA).
160000     SET WS-AUTOR-IDX
160100         TO OB-AUTOR-ID (WS-OBRA-IDX WS-AUTOR-SUB-IDX).
160200
160300*     SOLO CUENTA AUTORES QUE TODAVIA TIENEN ALGUNA OBRA VINCULADA.
160400     IF AU-CANT-OBRAS (WS-AUTOR-IDX) > ZEROS
160500         SUBTRACT 1 FROM AU-CANT-OBRAS (WS-AUTOR-IDX)
160600     END-IF.
160700
160800*     UN AUTOR SIN OBRAS VINCULADAS NO SE GRABA EN EL CATALOGO.
160900     IF AU-CANT-OBRAS (WS-AUTOR-IDX) = ZEROS
161000         MOVE 'N' TO AU-VIGENTE (WS-AUTOR-IDX)
161100     END-IF.
161200
161300 3675-DESVINCULA-UNO-F. EXIT.
161400
161500*-----------------------------------------------------------------
161600*     CUENTA LOS PRESTAMOS ACTIVOS (ABIERTOS, NO PURGADOS) DEL
161700*     SOCIO WS-SOCIO-IDX. LA USAN EL AVANCE DE FECHA Y LA REGLA
161800*     4 DE PGMBREGL (CUPO SIMULTANEO).
161900*     CUENTA CUANTOS PRESTAMOS ABIERTOS TIENE ACTUALMENTE EL
162000*     SOCIO - LA REGLA 4 DE PGMBREGL LO USA PARA EL TOPE POR
162100*     CLASE.
162200 3700-CUENTA-ACTIVOS-SOCIO-I.
162300*     RECORRE TODA LA TABLA DE PRESTAMOS SUMANDO LOS QUE SIGUEN
162400*     ABIERTOS DEL SOCIO (3705).
162500
162600     MOVE ZEROS TO WS-CANT-ACTIVOS-SOCIO.
162700
162800     PERFORM 3705-CUENTA-UNO-I THRU 3705-CUENTA-UNO-F
162900         VARYING WS-PREST-IDX FROM 1 BY 1
163000         UNTIL WS-PREST-IDX > WS-CANT-PRESTAMOS.
163100
163200 3700-CUENTA-ACTIVOS-SOCIO-F. EXIT.
163300
163400*-----------------------------------------------------------------
163500 3705-CUENTA-UNO-I.
163600
163700*     CUENTA UN PRESTAMO SI ES DEL SOCIO BUSCADO, SIGUE ABIERTO
163800*     (FECHA DE DEVOLUCION = -1) Y NO FUE PURGADO.
163900     IF PR-SOCIO-ID (WS-PREST-IDX) = SO-SOCIO-ID (WS-SOCIO-IDX)
164000        AND PR-FECHA-DEVOL (WS-PREST-IDX) = -1
164100        AND PR-ESTA-PURGADO (WS-PREST-IDX) NOT = 'Y'
164200         ADD 1 TO WS-CANT-ACTIVOS-SOCIO
164300     END-IF.
164400
164500 3705-CUENTA-UNO-F. EXIT.
164600
164700*-----------------------------------------------------------------
164800*     ESCRIBE LA LINEA DE REPORTE DEL MOVIMIENTO RECIEN PROCESADO.
164900 3900-ESCRIBE-REPORTE-I.
165000
165100*     RP-CODIGO REPITE EL CODIGO DEL MOVIMIENTO (CI/PF/RU/AD/XW) -
165200*     JUNTO CON RP-RESULTADO Y RP-DET-MOTIVO/VALOR ARMA LA LINEA
165300*     COMPLETA DEL REPORTE DE RESULTADOS.
165400     MOVE MV-CODIGO TO RP-CODIGO.
165500     WRITE FD-REG-REPORTE.
165600
165700 3900-ESCRIBE-REPORTE-F. EXIT.
165800
165900*-----------------------------------------------------------------
166000*     GRABA EL CATALOGO/ESTADO VIGENTE AL FINAL DE LA CORRIDA -
166100*     SOLO OBRAS VIGENTES Y PRESTAMOS NO PURGADOS; LOS SOCIOS SE
166200*     GRABAN TODOS.
166300 8000-GRABA-CATALOGO-I.
166400*     TRES PASADAS SEPARADAS - UNA POR CADA TIPO DE REGISTRO DEL
166500*     CATALOGO (OBRA, SOCIO, PRESTAMO) - EN ESE ORDEN FIJO.
166600
166700     PERFORM 8100-GRABA-OBRAS-I     THRU 8100-GRABA-OBRAS-F.
166800     PERFORM 8200-GRABA-SOCIOS-I    THRU 8200-GRABA-SOCIOS-F.
166900     PERFORM 8300-GRABA-PRESTAMOS-I THRU 8300-GRABA-PRESTAMOS-F.
167000
167100 8000-GRABA-CATALOGO-F. EXIT.
167200
167300*-----------------------------------------------------------------
167400 8100-GRABA-OBRAS-I.
167500
167600*     RECORRE TODA LA TABLA DE OBRAS Y GRABA UN REGISTRO DE
167700*     CATALOGO POR CADA UNA QUE SIGA VIGENTE (8110).
167800     PERFORM 8110-GRABA-UNA-OBRA-I THRU 8110-GRABA-UNA-OBRA-F
167900         VARYING WS-OBRA-IDX FROM 1 BY 1
168000         UNTIL WS-OBRA-IDX > WS-CANT-OBRAS.
168100
168200 8100-GRABA-OBRAS-F. EXIT.
168300
168400*-----------------------------------------------------------------
168500 8110-GRABA-UNA-OBRA-I.
168600
168700*     UNA OBRA DADA DE BAJA (POR 3650-PURGA-OBRA-I) NO SE GRABA -
168800*     DESAPARECE DEL CATALOGO DE LA PROXIMA CORRIDA. LOS
168900*     IDENTIFICADORES DE AUTOR VINCULADOS VIAJAN EN LA MISMA
169000*     ENTRADA DE CATALOGO (8120), NO EN UN REGISTRO APARTE.
169100*     POR CADA CAMPO DE LA OBRA SE ARMA LA ENTRADA DE CATALOGO EN
169200*     SU POSICION FIJA DENTRO DE CG-DATOS-OBRA.
169300     IF OB-ESTA-VIGENTE (WS-OBRA-IDX)
169400         MOVE SPACES     TO FD-REG-CATALOGO
169500         MOVE 'O'        TO CG-TIPO-REG
169600         MOVE OB-OBRA-ID    (WS-OBRA-IDX) TO CG-OB-OBRA-ID
169700         MOVE OB-TITULO     (WS-OBRA-IDX) TO CG-OB-TITULO
169800         MOVE OB-TIPO       (WS-OBRA-IDX) TO CG-OB-TIPO
169900         MOVE OB-PRECIO     (WS-OBRA-IDX) TO CG-OB-PRECIO
170000         MOVE OB-CATEGORIA  (WS-OBRA-IDX) TO CG-OB-CATEGORIA
170100         MOVE OB-TOTAL-EJEM (WS-OBRA-IDX) TO CG-OB-TOTAL-EJEM
170200         MOVE OB-DISP-EJEM  (WS-OBRA-IDX) TO CG-OB-DISP-EJEM
170300         MOVE OB-VIGENTE    (WS-OBRA-IDX) TO CG-OB-VIGENTE
170400         MOVE OB-NUM-AUTORES (WS-OBRA-IDX) TO CG-OB-NUM-AUTORES
170500*     LOS AUTORES VINCULADOS VIAJAN DENTRO DE LA MISMA ENTRADA -
170600         PERFORM 8120-GRABA-AUTORES-OBRA-I
170700                             THRU 8120-GRABA-AUTORES-OBRA-F
170800         WRITE FD-REG-CATALOGO
170900     END-IF.
171000
171100 8110-GRABA-UNA-OBRA-F. EXIT.
171200
171300*-----------------------------------------------------------------
171400 8120-GRABA-AUTORES-OBRA-I.
171500
171600*     COPIA LOS 5 IDENTIFICADORES DE AUTOR DE LA OBRA (VACIOS O NO)
171700*     A LA ENTRADA DE CATALOGO - EL CAMPO ES DE LARGO FIJO IGUAL
171800*     QUE OB-AUTOR-ID, ASI QUE SIEMPRE SE GRABAN LAS 5 POSICIONES.
171900     PERFORM 8125-GRABA-UN-AUTOR-CATG-I
172000                             THRU 8125-GRABA-UN-AUTOR-CATG-F
172100         VARYING WS-AUTOR-SUB-IDX FROM 1 BY 1
172200         UNTIL WS-AUTOR-SUB-IDX > 5.
172300
172400 8120-GRABA-AUTORES-OBRA-F. EXIT.
172500
172600*-----------------------------------------------------------------
172700 8125-GRABA-UN-AUTOR-CATG-I.
172800
172900*     COPIA UN SOLO IDENTIFICADOR DE AUTOR A SU POSICION EN LA
173000*     ENTRADA DE CATALOGO.
173100     MOVE OB-AUTOR-ID (WS-OBRA-IDX WS-AUTOR-SUB-IDX)
173200         TO CG-OB-AUTOR-ID (WS-AUTOR-SUB-IDX).
173300
173400 8125-GRABA-UN-AUTOR-CATG-F. EXIT.
173500
173600*-----------------------------------------------------------------
173700 8200-GRABA-SOCIOS-I.
173800
173900*     RECORRE TODA LA TABLA DE SOCIOS Y GRABA UN REGISTRO DE
174000*     CATALOGO POR CADA UNO (8210) - A DIFERENCIA DE LAS OBRAS, NO
174100*     HAY BAJA DE SOCIO EN ESTE SISTEMA, ASI QUE SE GRABAN TODOS.
174200     PERFORM 8210-GRABA-UN-SOCIO-I THRU 8210-GRABA-UN-SOCIO-F
174300*     CADA CAMPO DEL CATALOGO SE ARMA DESDE LA FILA CORRESPONDIENTE
174400*     DE LA TABLA DE SOCIOS EN MEMORIA.
174500         VARYING WS-SOCIO-IDX FROM 1 BY 1
174600         UNTIL WS-SOCIO-IDX > WS-CANT-SOCIOS.
174700
174800 8200-GRABA-SOCIOS-F. EXIT.
174900
175000*-----------------------------------------------------------------
175100 8210-GRABA-UN-SOCIO-I.
175200
175300*     ARMA Y GRABA UN REGISTRO DE CATALOGO TIPO SOCIO CON LOS
175400*     DATOS VIGENTES DE LA TABLA DE MEMORIA.
175500     MOVE SPACES  TO FD-REG-CATALOGO.
175600     MOVE 'S'     TO CG-TIPO-REG.
175700     MOVE SO-SOCIO-ID (WS-SOCIO-IDX) TO CG-SO-SOCIO-ID.
175800     MOVE SO-NOMBRE   (WS-SOCIO-IDX) TO CG-SO-NOMBRE.
175900     MOVE SO-EMAIL    (WS-SOCIO-IDX) TO CG-SO-EMAIL.
176000     MOVE SO-ACTIVO   (WS-SOCIO-IDX) TO CG-SO-ACTIVO.
176100     MOVE SO-CLASIF   (WS-SOCIO-IDX) TO CG-SO-CLASIF.
176200     MOVE SO-MULTAS   (WS-SOCIO-IDX) TO CG-SO-MULTAS.
176300     WRITE FD-REG-CATALOGO.
176400
176500 8210-GRABA-UN-SOCIO-F. EXIT.
176600
176700*-----------------------------------------------------------------
176800 8300-GRABA-PRESTAMOS-I.
176900
177000*     RECORRE TODA LA TABLA DE PRESTAMOS Y GRABA UN REGISTRO DE
177100*     CATALOGO POR CADA UNO QUE NO HAYA SIDO PURGADO (8310).
177200     PERFORM 8310-GRABA-UN-PRESTAMO-I
177300                             THRU 8310-GRABA-UN-PRESTAMO-F
177400         VARYING WS-PREST-IDX FROM 1 BY 1
177500         UNTIL WS-PREST-IDX > WS-CANT-PRESTAMOS.
177600
177700 8300-GRABA-PRESTAMOS-F. EXIT.
177800*     CADA CAMPO DEL PRESTAMO SE ARMA DESDE LA FILA CORRESPONDIENTE
177900*     DE LA TABLA DE PRESTAMOS EN MEMORIA.
178000
178100*-----------------------------------------------------------------
178200 8310-GRABA-UN-PRESTAMO-I.
178300
178400*     UN PRESTAMO PURGADO (POR BAJA DE SU OBRA) NO SE GRABA - LOS
178500*     DEMAS, ABIERTOS O DEVUELTOS, SI SE GRABAN PARA QUE LA PROXIMA
178600*     CORRIDA PUEDA SEGUIR SU HISTORIAL DE ATRASOS Y MULTAS.
178700     IF NOT PR-ESTA-PURGADO (WS-PREST-IDX)
178800         MOVE SPACES  TO FD-REG-CATALOGO
178900         MOVE 'P'     TO CG-TIPO-REG
179000         MOVE PR-PREST-ID    (WS-PREST-IDX) TO CG-PR-PREST-ID
179100         MOVE PR-SOCIO-ID    (WS-PREST-IDX) TO CG-PR-SOCIO-ID
179200         MOVE PR-OBRA-ID     (WS-PREST-IDX) TO CG-PR-OBRA-ID
179300         MOVE PR-PLAZO       (WS-PREST-IDX) TO CG-PR-PLAZO
179400         MOVE PR-FECHA-DEVOL (WS-PREST-IDX) TO CG-PR-FECHA-DEVOL
179500         MOVE PR-MULTA-LIQ   (WS-PREST-IDX) TO CG-PR-MULTA-LIQ
179600         WRITE FD-REG-CATALOGO
179700     END-IF.
179800
179900 8310-GRABA-UN-PRESTAMO-F. EXIT.
180000
180100*-----------------------------------------------------------------
180200 9999-FINAL-I.
180300*     EL RESUMEN VA POR DISPLAY (CONSOLA/LOG DEL JOB), NO POR EL
180400*     ARCHIVO DE REPORTE - OPERACIONES LO REVISA AL TERMINAR.
180500
180600*     CIERRA LOS CUATRO ARCHIVOS Y EMITE UN RESUMEN DE FIN DE
180700*     CORRIDA EN CONSOLA CON LAS CANTIDADES VIGENTES DE CADA TABLA
180800*     Y LA FECHA FINAL DEL PROCESO - USADO POR OPERACIONES PARA
180900*     CONFIRMAR QUE LA CORRIDA TERMINO SIN CORTARSE A MEDIAS.
181000     CLOSE SEMILLA.
181100     CLOSE MOVTOS.
181200     CLOSE CATALOGO.
181300     CLOSE REPORTE.
181400
181500     DISPLAY 'PGMBIBLI - FIN DE CORRIDA - OBRAS    ' WS-CANT-OBRAS.
181600     DISPLAY 'PGMBIBLI - FIN DE CORRIDA - AUTORES  '
181700              WS-CANT-AUTORES.
181800     DISPLAY 'PGMBIBLI - FIN DE CORRIDA - SOCIOS   '
181900              WS-CANT-SOCIOS.
182000     DISPLAY 'PGMBIBLI - FIN DE CORRIDA - PRESTAMOS'
182100              WS-CANT-PRESTAMOS.
182200     DISPLAY 'PGMBIBLI - FIN DE CORRIDA - FECHA    '
182300              WS-FECHA-ACTUAL.
182400
182500 9999-FINAL-F. EXIT.
