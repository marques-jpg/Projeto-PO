000100*////////////////// (LIMCLAS) ///////////////////////////////////
000200****************************************************************
000300*     TABLA DE LIMITES POR CLASIFICACION DE SOCIO               *
000400*     ORDEN DE ENTRADAS: 1=NORMAL  2=FALTOSO  3=CUMPRIDOR       *
000500*     PLAZO1 = OBRA CON 1 EJEMPLAR EN TOTAL                     *
000600*     PLAZO2 = OBRA CON 2 A 5 EJEMPLARES EN TOTAL               *
000700*     PLAZO3 = OBRA CON MAS DE 5 EJEMPLARES EN TOTAL            *
000800****************************************************************
000900  01  CT-TABLA-LIMITES.
001000      03  CT-LIM-NORMAL.
001100          05  FILLER          PIC 9(05)    VALUE 00003.
001200          05  FILLER          PIC 9(09)    VALUE 000000025.
001300          05  FILLER          PIC 9(03)    VALUE 003.
001400          05  FILLER          PIC 9(03)    VALUE 008.
001500          05  FILLER          PIC 9(03)    VALUE 015.
001600      03  CT-LIM-FALTOSO.
001700          05  FILLER          PIC 9(05)    VALUE 00001.
001800          05  FILLER          PIC 9(09)    VALUE 000000025.
001900          05  FILLER          PIC 9(03)    VALUE 002.
002000          05  FILLER          PIC 9(03)    VALUE 002.
002100          05  FILLER          PIC 9(03)    VALUE 002.
002200      03  CT-LIM-CUMPRIDOR.
002300          05  FILLER          PIC 9(05)    VALUE 00005.
002400          05  FILLER          PIC 9(09)    VALUE 999999999.
002500          05  FILLER          PIC 9(03)    VALUE 008.
002600          05  FILLER          PIC 9(03)    VALUE 015.
002700          05  FILLER          PIC 9(03)    VALUE 030.
002800*-----------------------------------------------------------------
002900*     REDEFINICION EN FORMA DE TABLA PARA BUSQUEDA POR INDICE
003000*     1=NORMAL  2=FALTOSO  3=CUMPRIDOR (MISMO ORDEN QUE ARRIBA)
003100  01  CT-TABLA-LIMITES-R REDEFINES CT-TABLA-LIMITES.
003200      03  CT-LIM-ENTRADA      OCCURS 3 TIMES
003300                               INDEXED BY CT-LIM-IDX.
003400          05  CT-LIM-MAXSOL   PIC 9(05).
003500          05  CT-LIM-MAXPRE   PIC 9(09).
003600          05  CT-LIM-PLAZO1   PIC 9(03).
003700          05  CT-LIM-PLAZO2   PIC 9(03).
003800          05  CT-LIM-PLAZO3   PIC 9(03).
003900*///////////////////////////////////////////////////////////////
