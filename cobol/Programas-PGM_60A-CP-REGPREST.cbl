000100*////////////////// (REGPREST) //////////////////////////////////
000200****************************************************************
000300*     LAYOUT TABLA DE PRESTAMOS (SOLICITUDES DE OBRA)           *
000400*     LARGO ENTRADA = 50 BYTES                                  *
000500*     NIVEL BASE 05 PARA PODER ANIDARSE BAJO LA TABLA EN        *
000600*     MEMORIA (WS-TAB-PRESTAMO OCCURS ...) DE PGMBIBLI           *
000700****************************************************************
000800*     POSICION RELATIVA (1:9) IDENTIFICADOR DE PRESTAMO
000900  05  WS-REG-PRESTAMO.
001000      10  PR-PREST-ID         PIC 9(09)    VALUE ZEROS.
001100*     POSICION RELATIVA (10:9) SOCIO QUE SOLICITO LA OBRA
001200      10  PR-SOCIO-ID         PIC 9(09)    VALUE ZEROS.
001300*     POSICION RELATIVA (19:9) OBRA SOLICITADA
001400      10  PR-OBRA-ID          PIC 9(09)    VALUE ZEROS.
001500*     POSICION RELATIVA (28:9) FECHA LIMITE (CONTADOR DE DIAS)
001600      10  PR-PLAZO            PIC 9(09)    VALUE ZEROS.
001700*     POSICION RELATIVA (37:9) FECHA DE DEVOLUCION, -1 = ABIERTO
001800      10  PR-FECHA-DEVOL      PIC S9(09)   VALUE -1.
001900*     POSICION RELATIVA (46:1) MULTA YA LIQUIDADA (Y/N)
002000      10  PR-MULTA-LIQ        PIC X(01)    VALUE 'N'.
002100          88  PR-MULTA-ESTA-LIQ            VALUE 'Y'.
002200          88  PR-MULTA-PENDIENTE           VALUE 'N'.
002300*     INDICADOR INTERNO - LA OBRA FUE DADA DE BAJA POR COMPLETO
002400*     Y ESTE PRESTAMO SE PURGO DEL CATALOGO (NO SE GRABA)
002500      10  PR-PURGADO          PIC X(01)    VALUE 'N'.
002600          88  PR-ESTA-PURGADO              VALUE 'Y'.
002700*     POSICION RELATIVA (47:4) USO FUTURO
002800      10  FILLER              PIC X(04)    VALUE SPACES.
002900*///////////////////////////////////////////////////////////////
