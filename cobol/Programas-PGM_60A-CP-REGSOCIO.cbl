000100*////////////////// (REGSOCIO) //////////////////////////////////
000200****************************************************************
000300*     LAYOUT TABLA DE SOCIOS (USUARIOS DE LA BIBLIOTECA)        *
000400*     LARGO ENTRADA = 150 BYTES                                *
000500*     NIVEL BASE 05 PARA PODER ANIDARSE BAJO LA TABLA EN        *
000600*     MEMORIA (WS-TAB-SOCIO OCCURS ...) DE PGMBIBLI              *
000700****************************************************************
000800*     POSICION RELATIVA (1:9) IDENTIFICADOR DE SOCIO
000900  05  WS-REG-SOCIO.
001000      10  SO-SOCIO-ID         PIC 9(09)    VALUE ZEROS.
001100*     POSICION RELATIVA (10:60) NOMBRE DEL SOCIO
001200      10  SO-NOMBRE           PIC X(60)    VALUE SPACES.
001300*     POSICION RELATIVA (70:60) CORREO ELECTRONICO
001400      10  SO-EMAIL            PIC X(60)    VALUE SPACES.
001500*     POSICION RELATIVA (130:1) INDICADOR ACTIVO/SUSPENDIDO
001600      10  SO-ACTIVO           PIC X(01)    VALUE 'Y'.
001700          88  SO-ESTA-ACTIVO               VALUE 'Y'.
001800          88  SO-ESTA-SUSPENDIDO           VALUE 'N'.
001900*     POSICION RELATIVA (131:9) CLASIFICACION DE PRESTAMO
002000      10  SO-CLASIF           PIC X(09)    VALUE 'NORMAL   '.
002100          88  SO-CLASE-NORMAL              VALUE 'NORMAL   '.
002200          88  SO-CLASE-FALTOSO             VALUE 'FALTOSO  '.
002300          88  SO-CLASE-CUMPRIDOR           VALUE 'CUMPRIDOR'.
002400*     POSICION RELATIVA (140:9) MULTAS ACUMULADAS SIN LIQUIDAR
002500      10  SO-MULTAS           PIC 9(09)    VALUE ZEROS.
002600*     POSICION RELATIVA (149:2) USO FUTURO
002700      10  FILLER              PIC X(02)    VALUE SPACES.
002800*///////////////////////////////////////////////////////////////
