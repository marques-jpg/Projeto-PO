000100*////////////////// (REGAUTOR) //////////////////////////////////
000200****************************************************************
000300*     LAYOUT TABLA DE AUTORES / DIRECTORES                     *
000400*     LARGO ENTRADA = 80 BYTES                                 *
000500*     NIVEL BASE 05 PARA PODER ANIDARSE BAJO LA TABLA EN        *
000600*     MEMORIA (WS-TAB-AUTOR OCCURS ...) DE PGMBIBLI              *
000700****************************************************************
000800*     POSICION RELATIVA (1:9) IDENTIFICADOR DE AUTOR
000900  05  WS-REG-AUTOR.
001000      10  AU-AUTOR-ID         PIC 9(09)    VALUE ZEROS.
001100*     POSICION RELATIVA (10:60) NOMBRE DEL AUTOR O DIRECTOR
001200      10  AU-NOMBRE           PIC X(60)    VALUE SPACES.
001300*     POSICION RELATIVA (70:5) CANTIDAD DE OBRAS QUE AUN LO
001400*     REFERENCIAN - CUANDO LLEGA A CERO EL AUTOR SE DA DE BAJA
001500      10  AU-CANT-OBRAS       PIC 9(05)    COMP VALUE ZEROS.
001600*     INDICADOR DE VIGENCIA (Y/N)
001700      10  AU-VIGENTE          PIC X(01)    VALUE 'Y'.
001800          88  AU-ESTA-VIGENTE              VALUE 'Y'.
001900          88  AU-FUE-DADO-BAJA              VALUE 'N'.
002000*     POSICION RELATIVA (71:4) USO FUTURO
002100      10  FILLER              PIC X(04)    VALUE SPACES.
002200*///////////////////////////////////////////////////////////////
