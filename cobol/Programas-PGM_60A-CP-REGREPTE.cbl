000100*////////////////// (REGREPTE) //////////////////////////////////
000200****************************************************************
000300*     LAYOUT LINEA DE REPORTE DE TRANSACCIONES                 *
000400*     LARGO REGISTRO = 84 BYTES                                 *
000500****************************************************************
000600*     POSICION RELATIVA (1:2) CODIGO DE TRANSACCION PROCESADA
000700  01  RP-REG-REPORTE.
000800      03  RP-CODIGO           PIC X(02)    VALUE SPACES.
000900*     POSICION RELATIVA (3:1) S=EXITO  F=FALLO
001000      03  RP-RESULTADO        PIC X(01)    VALUE SPACES.
001100          88  RP-FUE-EXITOSA               VALUE 'S'.
001200          88  RP-FUE-FALLIDA               VALUE 'F'.
001300*     POSICION RELATIVA (4:80) DETALLE DEL RESULTADO
001400      03  RP-DETALLE          PIC X(80)    VALUE SPACES.
001500*     VISTA NUMERICA DEL DETALLE (PLAZO, MULTA, FECHA, REGLA)
001600      03  RP-DETALLE-NUM REDEFINES RP-DETALLE.
001700          05  RP-DET-VALOR    PIC 9(09).
001800          05  FILLER          PIC X(71).
001900*     VISTA DE TEXTO DEL DETALLE (MOTIVO DE FALLO)
002000      03  RP-DETALLE-TXT REDEFINES RP-DETALLE.
002100          05  RP-DET-MOTIVO   PIC X(40).
002200          05  FILLER          PIC X(40).
002300*     POSICION RELATIVA (84:1) USO FUTURO
002400      03  FILLER              PIC X(01)    VALUE SPACES.
002500*///////////////////////////////////////////////////////////////
