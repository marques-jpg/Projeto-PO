000100*////////////////// (REGMOVTO) //////////////////////////////////
000200****************************************************************
000300*     LAYOUT ARCHIVO DE MOVIMIENTOS (TRANSACCIONES)             *
000400*     LARGO REGISTRO = 151 BYTES                                *
000500****************************************************************
000600*     POSICION RELATIVA (1:2) CODIGO DE TRANSACCION
000700*     AD=AVANZA FECHA  RU=ALTA SOCIO   RW=SOLICITA OBRA
000800*     XW=DEVUELVE OBRA PF=PAGA MULTA   CI=AJUSTA INVENTARIO
000900  01  MV-REG-MOVTO.
001000      03  MV-CODIGO           PIC X(02)    VALUE SPACES.
001100*     POSICION RELATIVA (3:5) DIAS A AVANZAR (SOLO AD)
001200      03  MV-DIAS             PIC 9(05)    VALUE ZEROS.
001300*     POSICION RELATIVA (8:9) SOCIO (RW, XW, PF)
001400      03  MV-SOCIO-ID         PIC 9(09)    VALUE ZEROS.
001500*     POSICION RELATIVA (17:9) OBRA (RW, XW, CI)
001600      03  MV-OBRA-ID          PIC 9(09)    VALUE ZEROS.
001700*     POSICION RELATIVA (26:5) VARIACION DE INVENTARIO (CI)
001800      03  MV-CANTIDAD         PIC S9(05)   VALUE ZEROS.
001900*     POSICION RELATIVA (31:60) NOMBRE DEL NUEVO SOCIO (RU)
002000      03  MV-NOMBRE           PIC X(60)    VALUE SPACES.
002100*     POSICION RELATIVA (91:60) EMAIL DEL NUEVO SOCIO (RU)
002200      03  MV-EMAIL            PIC X(60)    VALUE SPACES.
002300*     POSICION RELATIVA (151:0) - REGISTRO YA COMPLETO
002400      03  FILLER              PIC X(01)    VALUE SPACES.
002500*///////////////////////////////////////////////////////////////
